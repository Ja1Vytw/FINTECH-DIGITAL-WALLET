000100******************************************************************
000200*    TRNREC  --  LAYOUT DE BITACORA DE TRANSACCIONES              *
000300*    APLICACION  : BILLETERA DIGITAL                              *
000400*    PROGRAMADOR : E. RAMIREZ DIVAS                     07/2024   *
000500*    DESCRIPCION : UN REGISTRO POR TRANSACCION APLICADA A UNA     *
000600*                : BILLETERA (INGRESO O EGRESO, INCLUYE LOS PAGOS *
000700*                : PIX/TRANSFERENCIA/BOLETO QUE SE POSTEAN COMO   *
000800*                : EGRESO). SE AGREGA AL FINAL DE TRANSACTION-    *
000900*                : LEDGER EN CADA POSTEO Y SE LEE COMPLETO PARA   *
001000*                : EL TABLERO PERIODICO (WALDASH).                *
001100******************************************************************
001150 77  TRN-REG-LONGITUD        PIC 9(04) COMP VALUE 196.
001200 01  TRN-REG.
001300     02  TRN-TRAN-ID             PIC 9(18).
001400     02  TRN-WALLET-ID           PIC 9(18).
001500     02  TRN-TRAN-TYPE           PIC X(07).
001600         88  TRN-ES-INGRESO             VALUE 'INCOME '.
001700         88  TRN-ES-EGRESO              VALUE 'EXPENSE'.
001800     02  TRN-AMOUNT              PIC S9(17)V99.
001900     02  TRN-DESCRIPTION         PIC X(100).
002000     02  TRN-CATEGORY-ID         PIC 9(18).
002100     02  TRN-CREATED-TS          PIC 9(14).
002200     02  FILLER                  PIC X(02).
