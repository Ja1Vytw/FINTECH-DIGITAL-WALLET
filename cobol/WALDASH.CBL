000100******************************************************************
000200* FECHA       : 11/09/1993                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : BILLETERA DIGITAL                                *
000500* PROGRAMA    : WALDASH                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA LEE LA BITACORA DE TRANSACCIONES   *
000800*             : DE UNA BILLETERA EN UN PERIODO DADO, ACUMULA LOS *
000900*             : TOTALES DE INGRESO Y EGRESO Y LOS DESGLOSA POR   *
001000*             : CATEGORIA, ORDENADOS POR CODIGO DE CATEGORIA, Y  *
001100*             : PRODUCE EL TABLERO (DASHBOARD) DE LA BILLETERA.  *
001200* ARCHIVOS    : TRANSACTION-LEDGER, WALLET-MASTER, CATEGORY-FILE,*
001300*             : DASHBOARD-REPORT(PS SALIDA)                      *
001400* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001500* ACCION (ES) : NO APLICA                                       *
001600* INSTALADO   : 04/10/1993                                       *
001700* BPM/RATIONAL: 209480                                            *
001800* NOMBRE      : TABLERO DE BILLETERA DIGITAL                     *
001900* DESCRIPCION : MANTENIMIENTO                                    *
002000******************************************************************
002100*               R E G I S T R O   D E   C A M B I O S            *
002200* 11/09/93 EJGR TK209480 VERSION INICIAL                          *TK209480
002300* 02/03/94 EJGR TK209511 SE AGREGA DESGLOSE DE INGRESOS POR      *TK209511
002400*                        CATEGORIA, SOLO TRAIA EGRESOS            *TK209511
002500* 17/08/95 EJGR TK209560 LA TABLA DE CATEGORIAS QUEDA SIEMPRE    *TK209560
002600*                        ORDENADA POR CODIGO AL INSERTAR, PARA    *TK209560
002700*                        NO TENER QUE ORDENAR AL FINAL            *TK209560
002800* 19/01/99 EJGR TK209602 REVISION Y2K DE CAMPOS DE FECHA -        *TK209602
002900*                        WKS-PARM-FECHA-INICIO/FIN YA ERAN 9(14)  *TK209602
003000*                        CON SIGLO, NO REQUIERE CAMBIO             *TK209602
003100* 02/01/08 PEDR TK209890 SE CORRIGE RANGO DE FECHAS A INCLUSIVO  *TK209890
003150*                        EN AMBOS EXTREMOS                        *TK209890
003160* 08/11/19 EJGR TK209650 SE RESUELVE EL SALDO ACTUAL DESDE        *TK209650
003170*                        WALLET-MASTER PARA EL CUERPO DEL TABLERO *TK209650
003180* 04/05/24 EJGR TK209720 LOS INDICADORES FS-xxx DE FILE STATUS    *TK209720
003190*                        PASAN A NIVEL 77, SEPARADOS DE LOS       *TK209720
003195*                        GRUPOS FSE-xxx QUE SI SON COMP-5          *TK209720
003196* 29/07/24 EJGR TK209740 121-INSERTA-ORDENADO-INGRESO Y            *TK209740
003197*                        131-INSERTA-ORDENADO-EGRESO BAJAN DE      *TK209740
003198*                        SECTION A PARRAFO; SE INVOCAN CON         *TK209740
003199*                        PERFORM ... THRU ...-E DESDE 120/130      *TK209740
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.   WALDASH.
003500 AUTHOR.       ERICK DANIEL RAMIREZ DIVAS.
003600 INSTALLATION. BILLETERA DIGITAL.
003700 DATE-WRITTEN. 11/09/1993.
003800 DATE-COMPILED.
003900 SECURITY.     CONFIDENCIAL - SOLO PERSONAL AUTORIZADO.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS DIGITO-VALIDO IS "0" THRU "9"
004500     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT TRANSACTION-LEDGER ASSIGN TO TRANLEDG
004900            ORGANIZATION  IS SEQUENTIAL
005000            FILE STATUS   IS FS-TRANLEDG
005100                             FSE-TRANLEDG.
005200     SELECT WALLET-MASTER      ASSIGN TO WALMAST
005300            ORGANIZATION  IS SEQUENTIAL
005400            FILE STATUS   IS FS-WALMAST
005500                             FSE-WALMAST.
005600     SELECT CATEGORY-FILE      ASSIGN TO CATFILE
005700            ORGANIZATION  IS SEQUENTIAL
005800            FILE STATUS   IS FS-CATFILE
005900                             FSE-CATFILE.
006000     SELECT DASHBOARD-REPORT   ASSIGN TO SYS010
006100            FILE STATUS      IS FS-DASHRPT.
006200 DATA DIVISION.
006300 FILE SECTION.
006400******************************************************************
006500*               D E F I N I C I O N   D E   A R C H I V O S      *
006600******************************************************************
006700*   BITACORA DE TRANSACCIONES (ENTRADA, SE LEE COMPLETA)
006800 FD  TRANSACTION-LEDGER.
006900     COPY TRNREC.
007000*   MAESTRO DE BILLETERAS (SOLO PARA RESOLVER EL SALDO ACTUAL)
007100 FD  WALLET-MASTER.
007200     COPY WALREC.
007300*   CATALOGO DE CATEGORIAS (SE CARGA EN TABLA AL INICIO)
007400 FD  CATEGORY-FILE.
007500     COPY CATREC.
007600*   TABLERO DE LA BILLETERA (REPORTE IMPRESO, VER RD MAS ABAJO)
007700 FD  DASHBOARD-REPORT
007800     REPORT IS WALDASH-REPORTE.
007900 DATA DIVISION.
008000 WORKING-STORAGE SECTION.
008100******************************************************************
008200*           V A R I A B L E S   D E   F I L E   S T A T U S       *
008300******************************************************************
008400 77  FS-TRANLEDG                 PIC 9(02) VALUE ZEROS.
008500 01  FSE-TRANLEDG.
008600     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
008700     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
008800     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
008900 77  FS-WALMAST                  PIC 9(02) VALUE ZEROS.
009000 01  FSE-WALMAST.
009100     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
009200     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
009300     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
009400 77  FS-CATFILE                  PIC 9(02) VALUE ZEROS.
009500 01  FSE-CATFILE.
009600     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
009700     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
009800     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
009900 77  FS-DASHRPT                  PIC 9(02) VALUE ZEROS.
010000******************************************************************
010100*        V A R I A B L E S   R U T I N A   D E   E R R O R       *
010200******************************************************************
010300 01  PROGRAMA                    PIC X(08) VALUE "WALDASH ".
010400 01  ARCHIVO                     PIC X(08) VALUE SPACES.
010500 01  ACCION                      PIC X(10) VALUE SPACES.
010600 01  LLAVE                       PIC X(32) VALUE SPACES.
010700******************************************************************
010800*              T A R J E T A   D E   P A R A M E T R O S         *
010900******************************************************************
011000 01  WKS-TARJETA-PARM.
011100     02  WKS-PARM-BILLETERA-ID   PIC 9(18).
011200     02  WKS-PARM-USUARIO-ID     PIC 9(18).
011300     02  WKS-PARM-FECHA-INICIO   PIC 9(14).
011400     02  WKS-PARM-FECHA-FIN      PIC 9(14).
011500******************************************************************
011600*                   T A B L A   D E   C A T E G O R I A S        *
011700******************************************************************
011800 01  WKS-TABLA-CATEGORIAS.
011900     02  WKS-CAT-ENTRADA OCCURS 1 TO 2000 TIMES
012000                         DEPENDING ON WKS-CAT-TOTAL
012100                         INDEXED BY IDX-CAT.
012200         03  CAT-CAT-ID          PIC 9(18).
012300         03  CAT-CAT-NAME        PIC X(30).
012400         03  CAT-CAT-TYPE        PIC X(07).
012500         03  CAT-USER-ID         PIC 9(18).
012600         03  CAT-CAT-COLOR       PIC X(07).
012700         03  FILLER              PIC X(17).
012800 01  WKS-CAT-TOTAL                PIC 9(04) COMP VALUE ZEROS.
012900******************************************************************
013000*     T A B L A S   D E   A C U M U L A D O   P O R   R U B R O   *
013100******************************************************************
013200*--> SE MANTIENEN SIEMPRE ORDENADAS POR CODIGO DE CATEGORIA AL   *TK209560
013300*--> INSERTAR, PARA QUE EL REPORTE SALGA EN ORDEN SIN NECESIDAD  *TK209560
013400*--> DE UN PASO DE SORT APARTE.                                  *TK209560
013500 01  WKS-TABLA-CAT-EGRESO.
013600     02  WKS-TCE-ENTRADA OCCURS 1 TO 0500 TIMES
013700                         DEPENDING ON WKS-TCE-TOTAL
013800                         INDEXED BY IDX-TCE.
013900         03  WKS-TCE-CAT-ID      PIC 9(18).
014000         03  WKS-TCE-TOTAL-CAT   PIC S9(17)V99.
014100 01  WKS-TCE-TOTAL                PIC 9(04) COMP VALUE ZEROS.
014200 01  WKS-TABLA-CAT-INGRESO.
014300     02  WKS-TCI-ENTRADA OCCURS 1 TO 0500 TIMES
014400                         DEPENDING ON WKS-TCI-TOTAL
014500                         INDEXED BY IDX-TCI.
014600         03  WKS-TCI-CAT-ID      PIC 9(18).
014700         03  WKS-TCI-TOTAL-CAT   PIC S9(17)V99.
014800 01  WKS-TCI-TOTAL                PIC 9(04) COMP VALUE ZEROS.
014900******************************************************************
015000*               C O N T A D O R E S   Y   S W I T C H E S        *
015100******************************************************************
015200 01  WKS-FLAGS.
015300     02  WKS-FIN-LEDGER-SW       PIC X(01) VALUE "N".
015400         88  WKS-FIN-LEDGER             VALUE "S".
015500 01  WKS-POSICION-INSERTAR       PIC 9(04) COMP VALUE ZEROS.
015600 01  WKS-SUBINDICE               PIC 9(04) COMP VALUE ZEROS.
015700******************************************************************
015800*                 T O T A L E S   D E L   C U E R P O           *
015900******************************************************************
016000 01  WKS-DASH-TOTAL-INCOME       PIC S9(17)V99 VALUE ZEROS.
016100 01  WKS-DASH-TOTAL-EXPENSE      PIC S9(17)V99 VALUE ZEROS.
016200 01  WKS-DASH-BALANCE            PIC S9(17)V99 VALUE ZEROS.
016300 01  WKS-DASH-TOTAL-INCOME-R REDEFINES WKS-DASH-TOTAL-INCOME.
016400     02  WKS-DTI-ENTERO          PIC S9(15).
016500     02  WKS-DTI-DECIMAL         PIC 9(02).
016600 01  WKS-DASH-TOTAL-EXPENSE-R REDEFINES WKS-DASH-TOTAL-EXPENSE.
016700     02  WKS-DTE-ENTERO          PIC S9(15).
016800     02  WKS-DTE-DECIMAL         PIC 9(02).
016810 01  WKS-DASH-BALANCE-R REDEFINES WKS-DASH-BALANCE.
016820     02  WKS-DB-ENTERO           PIC S9(15).
016830     02  WKS-DB-DECIMAL          PIC 9(02).
016900******************************************************************
017000*           A R E A S   D E L   R E N G L O N   D E T A L L E    *
017100******************************************************************
017200 01  WKS-RPT-TIPO                PIC X(08) VALUE SPACES.
017300 01  WKS-RPT-CAT-ID              PIC 9(18) VALUE ZEROS.
017400 01  WKS-RPT-CAT-NOMBRE          PIC X(30) VALUE SPACES.
017500 01  WKS-RPT-CAT-COLOR           PIC X(07) VALUE SPACES.
017600 01  WKS-RPT-CAT-TOTAL           PIC S9(17)V99 VALUE ZEROS.
017700 01  WKS-CAT-NOMBRE-NO-ENCONTRADA PIC X(30) VALUE "Sem categoria".
017800 01  WKS-CAT-COLOR-NO-ENCONTRADO  PIC X(07) VALUE "#6b7280".
017900 01  WKS-FECHA-EDITADA-INI       PIC 9(08) VALUE ZEROS.
018000 01  WKS-FECHA-EDITADA-FIN       PIC 9(08) VALUE ZEROS.
018100******************************************************************
018200*                  R E P O R T   S E C T I O N                   *
018300******************************************************************
018400 REPORT SECTION.
018500 RD  WALDASH-REPORTE
018600     CONTROLS ARE WKS-RPT-TIPO
018700     PAGE LIMIT IS 60
018800     HEADING 1
018900     FIRST DETAIL 7
019000     LAST DETAIL 56
019100     FOOTING 58.
019200 01  TYPE IS PH.
019300     02 LINE 1.
019400        03 COLUMN   1 PIC X(30) VALUE "BILLETERA DIGITAL - TABLERO".
019500        03 COLUMN  60 PIC X(18) VALUE "BILLETERA      :".
019600        03 COLUMN  78 PIC Z(17)9 SOURCE WKS-PARM-BILLETERA-ID.
019700     02 LINE 2.
019800        03 COLUMN  60 PIC X(18) VALUE "USUARIO        :".
019900        03 COLUMN  78 PIC Z(17)9 SOURCE WKS-PARM-USUARIO-ID.
020000     02 LINE 3.
020100        03 COLUMN  60 PIC X(18) VALUE "PERIODO INICIO :".
020200        03 COLUMN  78 PIC 9(08) SOURCE WKS-PARM-FECHA-INICIO.
020300     02 LINE 4.
020400        03 COLUMN  60 PIC X(18) VALUE "PERIODO FIN    :".
020500        03 COLUMN  78 PIC 9(08) SOURCE WKS-PARM-FECHA-FIN.
020600     02 LINE 5.
020700        03 COLUMN   1 PIC X(18) VALUE "TOTAL INGRESOS :".
020800        03 COLUMN  20 PIC ZZZ,ZZZ,ZZ9.99- SOURCE WKS-DASH-TOTAL-INCOME.
020900        03 COLUMN  40 PIC X(18) VALUE "TOTAL EGRESOS  :".
021000        03 COLUMN  59 PIC ZZZ,ZZZ,ZZ9.99- SOURCE WKS-DASH-TOTAL-EXPENSE.
021100        03 COLUMN  80 PIC X(18) VALUE "SALDO ACTUAL   :".
021200        03 COLUMN  99 PIC ZZZ,ZZZ,ZZ9.99- SOURCE WKS-DASH-BALANCE.
021300     02 LINE 6.
021400        03 COLUMN   1 PIC X(120) VALUE ALL "-".
021500 01  TITULO-DE-SECCION TYPE IS CH WKS-RPT-TIPO.
021600     02 LINE IS PLUS 1.
021700        03 COLUMN   1 PIC X(10) VALUE "SECCION :".
021800        03 COLUMN  12 PIC X(08) SOURCE WKS-RPT-TIPO.
021900     02 LINE IS PLUS 1.
022000        03 COLUMN   1 PIC X(06) VALUE "CAT-ID".
022100        03 COLUMN  10 PIC X(30) VALUE "CATEGORIA".
022200        03 COLUMN  45 PIC X(05) VALUE "COLOR".
022300        03 COLUMN  55 PIC X(14) VALUE "TOTAL".
023000 01  RENGLON-DETALLE TYPE IS DETAIL.
023100     02 LINE IS PLUS 1.
023200        03 COLUMN   1 PIC Z(17)9 SOURCE WKS-RPT-CAT-ID.
023300        03 COLUMN  10 PIC X(30) SOURCE WKS-RPT-CAT-NOMBRE.
023400        03 COLUMN  45 PIC X(07) SOURCE WKS-RPT-CAT-COLOR.
023500        03 COLUMN  55 PIC ZZZ,ZZZ,ZZ9.99- SOURCE WKS-RPT-CAT-TOTAL.
024000 01  TOTAL-DE-SECCION TYPE IS CONTROL FOOTING WKS-RPT-TIPO.
024100     02 LINE IS PLUS 1.
024200        03 COLUMN  10 PIC X(14) VALUE "--------------".
024300     02 LINE IS PLUS 1.
024400        03 COLUMN   1 PIC X(09) VALUE "TOTAL :".
024500        03 COLUMN  10 PIC X(24) VALUE "SECCION ANTERIOR".
024600        03 COLUMN  55 PIC ZZZ,ZZZ,ZZ9.99- SUM WKS-RPT-CAT-TOTAL.
024700     02 LINE IS PLUS 2.
025000 01  TYPE IS RF.
025100     02 LINE IS PLUS 1.
025200        03 COLUMN   1 PIC X(30) VALUE "FIN DEL TABLERO DE BILLETERA".
025300 PROCEDURE DIVISION.
025400******************************************************************
025500*               S E C C I O N    P R I N C I P A L               *
025600******************************************************************
025700 000-MAIN SECTION.
025800     ACCEPT WKS-TARJETA-PARM FROM SYSIN
025900     PERFORM 010-APERTURA-ARCHIVOS
026000     PERFORM 020-CARGA-CATEGORIAS-EN-TABLA
026100     PERFORM 030-RESUELVE-SALDO-ACTUAL
026200     PERFORM 100-LEE-TRANSACTION-LEDGER
026300     PERFORM 110-ACUMULA-TRANSACCION
026400         UNTIL WKS-FIN-LEDGER
026500     INITIATE WALDASH-REPORTE
026600     PERFORM 200-IMPRIME-EGRESOS-POR-CATEGORIA
026700     PERFORM 210-IMPRIME-INGRESOS-POR-CATEGORIA
026800     TERMINATE WALDASH-REPORTE
026900     PERFORM 900-CIERRA-ARCHIVOS
027000     STOP RUN.
027100 000-MAIN-E. EXIT.
027200
027300 010-APERTURA-ARCHIVOS SECTION.
027400     OPEN INPUT  TRANSACTION-LEDGER WALLET-MASTER CATEGORY-FILE
027500     OPEN OUTPUT DASHBOARD-REPORT
027600     IF FS-TRANLEDG NOT = "00"
027700        MOVE "OPEN"      TO ACCION
027800        MOVE "TRANLEDG"  TO ARCHIVO
027900        DISPLAY ">>> ERROR AL ABRIR TRANSACTION-LEDGER <<<"
028000                UPON CONSOLE
028100        MOVE 91 TO RETURN-CODE
028200        STOP RUN
028300     END-IF.
028400 010-APERTURA-ARCHIVOS-E. EXIT.
028500
028600 020-CARGA-CATEGORIAS-EN-TABLA SECTION.
028700     MOVE ZEROS TO WKS-CAT-TOTAL.
028800 021-LEE-UNA-CATEGORIA.
028900     READ CATEGORY-FILE
029000         AT END GO TO 020-CARGA-CATEGORIAS-EN-TABLA-E
029100     END-READ
029200     ADD 1 TO WKS-CAT-TOTAL
029300     MOVE CAT-CAT-ID   TO CAT-CAT-ID   (WKS-CAT-TOTAL)
029400     MOVE CAT-CAT-NAME TO CAT-CAT-NAME (WKS-CAT-TOTAL)
029500     MOVE CAT-CAT-TYPE TO CAT-CAT-TYPE (WKS-CAT-TOTAL)
029600     MOVE CAT-USER-ID  TO CAT-USER-ID  (WKS-CAT-TOTAL)
029700     MOVE CAT-CAT-COLOR TO CAT-CAT-COLOR (WKS-CAT-TOTAL)
029800     GO TO 021-LEE-UNA-CATEGORIA.
029900 020-CARGA-CATEGORIAS-EN-TABLA-E. EXIT.
030000
030100 030-RESUELVE-SALDO-ACTUAL SECTION.
030200*--> EL SALDO ACTUAL DEL CUERPO DEL TABLERO SE TOMA DEL MAESTRO   *TK209650
030300*--> DE BILLETERAS AL MOMENTO DE LA CORRIDA.                     *TK209650
030400     MOVE ZEROS TO WKS-DASH-BALANCE.
030500 031-LEE-UNA-BILLETERA.
030600     READ WALLET-MASTER
030700         AT END GO TO 030-RESUELVE-SALDO-ACTUAL-E
030800     END-READ
030900     IF WAL-WALLET-ID = WKS-PARM-BILLETERA-ID
031000        MOVE WAL-BALANCE TO WKS-DASH-BALANCE
031100        GO TO 030-RESUELVE-SALDO-ACTUAL-E
031200     END-IF
031300     GO TO 031-LEE-UNA-BILLETERA.
031400 030-RESUELVE-SALDO-ACTUAL-E. EXIT.
031500
031600 100-LEE-TRANSACTION-LEDGER SECTION.
031700     READ TRANSACTION-LEDGER
031800         AT END SET WKS-FIN-LEDGER TO TRUE
031900     END-READ.
032000 100-LEE-TRANSACTION-LEDGER-E. EXIT.
032100
032200 110-ACUMULA-TRANSACCION SECTION.
032300     IF TRN-WALLET-ID = WKS-PARM-BILLETERA-ID  AND
032400        TRN-CREATED-TS >= WKS-PARM-FECHA-INICIO AND
032500        TRN-CREATED-TS <= WKS-PARM-FECHA-FIN
032600        IF TRN-ES-INGRESO
032700           ADD TRN-AMOUNT TO WKS-DASH-TOTAL-INCOME
032800           PERFORM 120-ACUMULA-EN-TABLA-INGRESO
032900        ELSE
033000           ADD TRN-AMOUNT TO WKS-DASH-TOTAL-EXPENSE
033100           PERFORM 130-ACUMULA-EN-TABLA-EGRESO
033200        END-IF
033300     END-IF
033400     PERFORM 100-LEE-TRANSACTION-LEDGER.
033500 110-ACUMULA-TRANSACCION-E. EXIT.
033600
033700 120-ACUMULA-EN-TABLA-INGRESO SECTION.
033800     SET IDX-TCI TO 1
033900     SEARCH WKS-TCI-ENTRADA
034000         AT END
034100             PERFORM 121-INSERTA-ORDENADO-INGRESO
034105                 THRU 121-INSERTA-ORDENADO-INGRESO-E
034200         WHEN WKS-TCI-CAT-ID (IDX-TCI) = TRN-CATEGORY-ID
034300             ADD TRN-AMOUNT TO WKS-TCI-TOTAL-CAT (IDX-TCI)
034400     END-SEARCH.
034500 120-ACUMULA-EN-TABLA-INGRESO-E. EXIT.
034600
034700 121-INSERTA-ORDENADO-INGRESO.
034800     ADD 1 TO WKS-TCI-TOTAL
034900     MOVE WKS-TCI-TOTAL TO WKS-POSICION-INSERTAR
035000     SET IDX-TCI TO 1.
035100 1211-BUSCA-POSICION-INGRESO.
035200     IF IDX-TCI >= WKS-POSICION-INSERTAR
035300        GO TO 1212-INSERTA-EN-POSICION-INGRESO
035400     END-IF
035500     IF WKS-TCI-CAT-ID (IDX-TCI) > TRN-CATEGORY-ID
035600        MOVE WKS-POSICION-INSERTAR TO WKS-SUBINDICE
035700        GO TO 1212-INSERTA-EN-POSICION-INGRESO
035800     END-IF
035900     SET IDX-TCI UP BY 1
036000     GO TO 1211-BUSCA-POSICION-INGRESO.
036100 1212-INSERTA-EN-POSICION-INGRESO.
036200     MOVE IDX-TCI TO WKS-SUBINDICE
036300 1213-DESPLAZA-HACIA-ARRIBA.
036400     IF WKS-SUBINDICE >= WKS-POSICION-INSERTAR
036500        GO TO 1214-COLOCA-NUEVA-CATEGORIA
036600     END-IF
036700     MOVE WKS-TCI-ENTRADA (WKS-POSICION-INSERTAR - 1)
036800          TO WKS-TCI-ENTRADA (WKS-POSICION-INSERTAR)
036900     SUBTRACT 1 FROM WKS-POSICION-INSERTAR
037000     GO TO 1213-DESPLAZA-HACIA-ARRIBA.
037100 1214-COLOCA-NUEVA-CATEGORIA.
037200     MOVE TRN-CATEGORY-ID TO WKS-TCI-CAT-ID      (WKS-SUBINDICE)
037300     MOVE TRN-AMOUNT      TO WKS-TCI-TOTAL-CAT   (WKS-SUBINDICE).
037400 121-INSERTA-ORDENADO-INGRESO-E. EXIT.
037500
037600 130-ACUMULA-EN-TABLA-EGRESO SECTION.
037700     SET IDX-TCE TO 1
037800     SEARCH WKS-TCE-ENTRADA
037900         AT END
038000             PERFORM 131-INSERTA-ORDENADO-EGRESO
038005                 THRU 131-INSERTA-ORDENADO-EGRESO-E
038100         WHEN WKS-TCE-CAT-ID (IDX-TCE) = TRN-CATEGORY-ID
038200             ADD TRN-AMOUNT TO WKS-TCE-TOTAL-CAT (IDX-TCE)
038300     END-SEARCH.
038400 130-ACUMULA-EN-TABLA-EGRESO-E. EXIT.
038500
038600 131-INSERTA-ORDENADO-EGRESO.
038700     ADD 1 TO WKS-TCE-TOTAL
038800     MOVE WKS-TCE-TOTAL TO WKS-POSICION-INSERTAR
038900     SET IDX-TCE TO 1.
039000 1311-BUSCA-POSICION-EGRESO.
039100     IF IDX-TCE >= WKS-POSICION-INSERTAR
039200        GO TO 1312-INSERTA-EN-POSICION-EGRESO
039300     END-IF
039400     IF WKS-TCE-CAT-ID (IDX-TCE) > TRN-CATEGORY-ID
039500        MOVE WKS-POSICION-INSERTAR TO WKS-SUBINDICE
039600        GO TO 1312-INSERTA-EN-POSICION-EGRESO
039700     END-IF
039800     SET IDX-TCE UP BY 1
039900     GO TO 1311-BUSCA-POSICION-EGRESO.
040000 1312-INSERTA-EN-POSICION-EGRESO.
040100     MOVE IDX-TCE TO WKS-SUBINDICE
040200 1313-DESPLAZA-HACIA-ARRIBA.
040300     IF WKS-SUBINDICE >= WKS-POSICION-INSERTAR
040400        GO TO 1314-COLOCA-NUEVA-CATEGORIA
040500     END-IF
040600     MOVE WKS-TCE-ENTRADA (WKS-POSICION-INSERTAR - 1)
040700          TO WKS-TCE-ENTRADA (WKS-POSICION-INSERTAR)
040800     SUBTRACT 1 FROM WKS-POSICION-INSERTAR
040900     GO TO 1313-DESPLAZA-HACIA-ARRIBA.
041000 1314-COLOCA-NUEVA-CATEGORIA.
041100     MOVE TRN-CATEGORY-ID TO WKS-TCE-CAT-ID      (WKS-SUBINDICE)
041200     MOVE TRN-AMOUNT      TO WKS-TCE-TOTAL-CAT   (WKS-SUBINDICE).
041300 131-INSERTA-ORDENADO-EGRESO-E. EXIT.
041400
041500 200-IMPRIME-EGRESOS-POR-CATEGORIA SECTION.
041600     MOVE "EXPENSE " TO WKS-RPT-TIPO
041700     SET IDX-TCE TO 1.
042000 201-IMPRIME-UN-EGRESO.
042100     IF IDX-TCE > WKS-TCE-TOTAL
042200        GO TO 200-IMPRIME-EGRESOS-POR-CATEGORIA-E
042300     END-IF
042400     PERFORM 220-RESUELVE-NOMBRE-Y-COLOR-EGRESO
042500     MOVE WKS-TCE-CAT-ID (IDX-TCE)      TO WKS-RPT-CAT-ID
042600     MOVE WKS-TCE-TOTAL-CAT (IDX-TCE)   TO WKS-RPT-CAT-TOTAL
042700     GENERATE RENGLON-DETALLE
042800     SET IDX-TCE UP BY 1
042900     GO TO 201-IMPRIME-UN-EGRESO.
043000 200-IMPRIME-EGRESOS-POR-CATEGORIA-E. EXIT.
043100
043200 210-IMPRIME-INGRESOS-POR-CATEGORIA SECTION.
043300     MOVE "INCOME  " TO WKS-RPT-TIPO
043400     SET IDX-TCI TO 1.
044000 211-IMPRIME-UN-INGRESO.
044100     IF IDX-TCI > WKS-TCI-TOTAL
044200        GO TO 210-IMPRIME-INGRESOS-POR-CATEGORIA-E
044300     END-IF
044400     PERFORM 230-RESUELVE-NOMBRE-Y-COLOR-INGRESO
044500     MOVE WKS-TCI-CAT-ID (IDX-TCI)      TO WKS-RPT-CAT-ID
044600     MOVE WKS-TCI-TOTAL-CAT (IDX-TCI)   TO WKS-RPT-CAT-TOTAL
044700     GENERATE RENGLON-DETALLE
044800     SET IDX-TCI UP BY 1
044900     GO TO 211-IMPRIME-UN-INGRESO.
045000 210-IMPRIME-INGRESOS-POR-CATEGORIA-E. EXIT.
045100
045200 220-RESUELVE-NOMBRE-Y-COLOR-EGRESO SECTION.
045300     MOVE WKS-CAT-NOMBRE-NO-ENCONTRADA  TO WKS-RPT-CAT-NOMBRE
045400     MOVE WKS-CAT-COLOR-NO-ENCONTRADO   TO WKS-RPT-CAT-COLOR
045500     IF WKS-TCE-CAT-ID (IDX-TCE) = ZEROS
045600        CONTINUE
045700     ELSE
045800        SET IDX-CAT TO 1
045900        SEARCH WKS-CAT-ENTRADA
046000            AT END CONTINUE
046100            WHEN CAT-CAT-ID (IDX-CAT) = WKS-TCE-CAT-ID (IDX-TCE)
046200                MOVE CAT-CAT-NAME  (IDX-CAT) TO WKS-RPT-CAT-NOMBRE
046300                MOVE CAT-CAT-COLOR (IDX-CAT) TO WKS-RPT-CAT-COLOR
046400        END-SEARCH
046500     END-IF.
046600 220-RESUELVE-NOMBRE-Y-COLOR-EGRESO-E. EXIT.
046700
046800 230-RESUELVE-NOMBRE-Y-COLOR-INGRESO SECTION.
046900     MOVE WKS-CAT-NOMBRE-NO-ENCONTRADA  TO WKS-RPT-CAT-NOMBRE
047000     MOVE WKS-CAT-COLOR-NO-ENCONTRADO   TO WKS-RPT-CAT-COLOR
047100     IF WKS-TCI-CAT-ID (IDX-TCI) = ZEROS
047200        CONTINUE
047300     ELSE
047400        SET IDX-CAT TO 1
047500        SEARCH WKS-CAT-ENTRADA
047600            AT END CONTINUE
047700            WHEN CAT-CAT-ID (IDX-CAT) = WKS-TCI-CAT-ID (IDX-TCI)
047800                MOVE CAT-CAT-NAME  (IDX-CAT) TO WKS-RPT-CAT-NOMBRE
047900                MOVE CAT-CAT-COLOR (IDX-CAT) TO WKS-RPT-CAT-COLOR
048000        END-SEARCH
048100     END-IF.
048200 230-RESUELVE-NOMBRE-Y-COLOR-INGRESO-E. EXIT.
048300
048400 900-CIERRA-ARCHIVOS SECTION.
048500     CLOSE TRANSACTION-LEDGER WALLET-MASTER CATEGORY-FILE
048600           DASHBOARD-REPORT.
048700 900-CIERRA-ARCHIVOS-E. EXIT.
