000100******************************************************************
000200*    CATREC  --  LAYOUT DE CATALOGO DE CATEGORIAS (CATEGORY-FILE) *
000300*    APLICACION  : BILLETERA DIGITAL                              *
000400*    PROGRAMADOR : E. RAMIREZ DIVAS                     07/2024   *
000500*    DESCRIPCION : CATALOGO DE CATEGORIAS DE INGRESO/EGRESO. UNA  *
000600*                : CATEGORIA PERTENECE A UN USUARIO (CAT-USER-ID) *
000700*                : O ES GLOBAL CUANDO CAT-USER-ID = CEROS. SE     *
000800*                : CARGA COMPLETO EN TABLA AL INICIO DE CADA      *
000900*                : CORRIDA (VER WKS-TABLA-CATEGORIAS).            *
001000******************************************************************
001050 77  CAT-REG-LONGITUD        PIC 9(04) COMP VALUE 99.
001100 01  CAT-REG.
001200     02  CAT-CAT-ID              PIC 9(18).
001300     02  CAT-CAT-NAME            PIC X(30).
001400     02  CAT-CAT-TYPE            PIC X(07).
001500         88  CAT-ES-INGRESO             VALUE 'INCOME '.
001600         88  CAT-ES-EGRESO              VALUE 'EXPENSE'.
001700     02  CAT-USER-ID             PIC 9(18).
001800         88  CAT-ES-GLOBAL              VALUE ZEROES.
001900     02  CAT-CAT-COLOR           PIC X(07).
002000     02  FILLER                  PIC X(19).
