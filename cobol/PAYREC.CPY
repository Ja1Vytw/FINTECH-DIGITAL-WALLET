000100******************************************************************
000200*    PAYREC  --  LAYOUT DE SOLICITUD DE PAGO (PAYMENT-INPUT)      *
000300*    APLICACION  : BILLETERA DIGITAL                              *
000400*    PROGRAMADOR : E. RAMIREZ DIVAS                     07/2024   *
000500*    DESCRIPCION : REGISTRO DE ENTRADA AL PROCESO DE PAGOS. CUBRE *
000600*                : PIX, TRANSFERENCIA BANCARIA Y PAGO DE BOLETO.  *
000700*                : SE POSTEA SIEMPRE COMO UN EGRESO SIN CATEGORIA.*
000800******************************************************************
000850 77  PAY-REG-LONGITUD        PIC 9(04) COMP VALUE 137.
000900 01  PAY-REG.
001000     02  PAY-USER-ID             PIC 9(18).
001100     02  PAY-AMOUNT              PIC S9(17)V99.
001200     02  PAY-METHOD              PIC X(10).
001300         88  PAY-ES-PIX                 VALUE 'PIX'.
001400         88  PAY-ES-TRANSFER            VALUE 'TRANSFER'.
001500         88  PAY-ES-BILL                VALUE 'BILL'.
001600     02  PAY-RECIPIENT           PIC X(30).
001700     02  PAY-DESCRIPTION         PIC X(60).
