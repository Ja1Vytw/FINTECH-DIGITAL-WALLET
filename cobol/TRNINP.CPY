000100******************************************************************
000200*    TRNINP  --  LAYOUT DE SOLICITUD DE POSTEO (TRANSACTION-INPUT)*
000300*    APLICACION  : BILLETERA DIGITAL                              *
000400*    PROGRAMADOR : E. RAMIREZ DIVAS                     07/2024   *
000500*    DESCRIPCION : REGISTRO DE ENTRADA AL PROCESO DE POSTEO. EL   *
000600*                : NUMERO DE TRANSACCION Y EL SELLO DE TIEMPO SE  *
000700*                : ASIGNAN EN WALPOST, NO VIENEN EN LA ENTRADA.   *
000800******************************************************************
000850 77  TIN-REG-LONGITUD        PIC 9(04) COMP VALUE 166.
000900 01  TIN-REG.
001000     02  TIN-USER-ID             PIC 9(18).
001100     02  TIN-TRAN-TYPE           PIC X(07).
001200     02  TIN-AMOUNT              PIC S9(17)V99.
001300     02  TIN-DESCRIPTION         PIC X(100).
001400     02  TIN-CATEGORY-ID         PIC 9(18).
001500     02  FILLER                  PIC X(04).
