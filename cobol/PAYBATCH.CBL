000100******************************************************************
000200* FECHA       : 04/06/1993                                       *
000300* PROGRAMADOR : M. VARGAS SOTO                                   *
000400* APLICACION  : BILLETERA DIGITAL                                *
000500* PROGRAMA    : PAYBATCH                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESA SOLICITUDES DE PAGO (PIX, TRANSFERENCIA  *
000800*             : BANCARIA Y BOLETO) CONTRA LA BILLETERA DEL        *
000900*             : PAGADOR, ARMANDO LA DESCRIPCION SEGUN EL METODO   *
001000*             : Y POSTEANDO UN EGRESO SIN CATEGORIA. TAMBIEN      *
001100*             : PRODUCE EL LISTADO DE PAGOS YA REALIZADOS POR UNA *
001200*             : BILLETERA, DEL MAS RECIENTE AL MAS ANTIGUO.       *
001300* ARCHIVOS    : PAYMENT-INPUT=E, WALLET-MASTER=A,                *
001400*             : TRANSACTION-LEDGER=A, POSTING-REPORT=S           *
001500* ACCION (ES) : POST=PROCESA PAGOS NUEVOS                         *
001600*             : LIST=LISTA PAGOS YA EXISTENTES DE UNA BILLETERA   *
001700* PROGRAMA(S) : CALL WALBALUP (MOTOR DE SALDO DE BILLETERA)      *
001800* INSTALADO   : 21/06/1993                                       *
001900* BPM/RATIONAL: 114207                                            *
002000* NOMBRE      : PROCESO DE PAGOS DE BILLETERA DIGITAL            *
002100* DESCRIPCION : MIGRACION DE PAGOS / MANTENIMIENTO                *
002200******************************************************************
002300*               R E G I S T R O   D E   C A M B I O S            *
002400* 04/06/93 MVS  TK114207 VERSION INICIAL, SOLO PIX Y BOLETO       *TK114207
002500* 17/09/93 MVS  TK114255 SE AGREGA METODO TRANSFERENCIA BANCARIA *TK114255
002600* 02/02/94 MVS  TK114340 SE VALIDA FONDOS ANTES DE LLAMAR AL      *TK114340
002700*                        MOTOR DE SALDO, PARA NO GASTAR UN CICLO  *TK114340
002800*                        DE RECHAZO EN WALBALUP                  *TK114340
002900* 19/05/95 MVS  TK114601 SE AGREGA LA TARJETA DE PARAMETROS CON  *TK114601
003000*                        LA ACCION POST/LIST POR SOLICITUD DE     *TK114601
003100*                        OPERACIONES                             *TK114601
003200* 11/01/99 MVS  TK114980 REVISION Y2K DE CAMPOS DE FECHA -        *TK114980
003300*                        TODOS LOS SELLOS DE TIEMPO YA ERAN       *TK114980
003400*                        9(14) CON SIGLO, NO REQUIERE CAMBIO      *TK114980
003500* 08/10/03 MVS  TK115502 SE AGREGA LA ACCION LIST PARA EL        *TK115502
003600*                        LISTADO DE PAGOS YA REALIZADOS           *TK115502
003700* 14/03/09 EJGR TK116810 SE CORRIGE EXTRACCION DE DESTINATARIO   *TK116810
003800*                        CUANDO LA DESCRIPCION NO TRAE "PARA "    *TK116810
003900* 26/11/15 EJGR TK118330 REVISION DE ESTILO, SIN CAMBIO FUNCIONAL*TK118330
003910* 30/08/24 EJGR TK118402 LOS INDICADORES FS-xxx DE FILE STATUS    *TK118402
003920*                        PASAN A NIVEL 77, SEPARADOS DE LOS       *TK118402
003930*                        GRUPOS FSE-xxx QUE SI SON COMP-5          *TK118402
003940* 09/09/24 EJGR TK118410 020-CARGA-BILLETERAS-EN-TABLA BAJA DE    *TK118410
003950*                        SECTION A PARRAFO; 000-MAIN LA INVOCA    *TK118410
003960*                        CON PERFORM ... THRU ...-E                *TK118410
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.   PAYBATCH.
004300 AUTHOR.       M. VARGAS SOTO.
004400 INSTALLATION. BILLETERA DIGITAL.
004500 DATE-WRITTEN. 04/06/1993.
004600 DATE-COMPILED.
004700 SECURITY.     CONFIDENCIAL - SOLO PERSONAL AUTORIZADO.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS DIGITO-VALIDO IS "0" THRU "9"
005300     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT PAYMENT-INPUT      ASSIGN TO PAYIN
005700            ORGANIZATION  IS SEQUENTIAL
005800            FILE STATUS   IS FS-PAYIN
005900                             FSE-PAYIN.
006000     SELECT WALLET-MASTER      ASSIGN TO WALMAST
006100            ORGANIZATION  IS SEQUENTIAL
006200            FILE STATUS   IS FS-WALMAST
006300                             FSE-WALMAST.
006400     SELECT TRANSACTION-LEDGER ASSIGN TO TRANLEDG
006500            ORGANIZATION  IS SEQUENTIAL
006600            FILE STATUS   IS FS-TRANLEDG
006700                             FSE-TRANLEDG.
006800     SELECT POSTING-REPORT     ASSIGN TO POSTRPT
006900            ORGANIZATION  IS LINE SEQUENTIAL
007000            FILE STATUS   IS FS-POSTRPT.
007100 DATA DIVISION.
007200 FILE SECTION.
007300******************************************************************
007400*               D E F I N I C I O N   D E   A R C H I V O S      *
007500******************************************************************
007600*   SOLICITUDES DE PAGO (ENTRADA DEL PROCESO DE PAGOS)
007700 FD  PAYMENT-INPUT.
007800     COPY PAYREC.
007900*   MAESTRO DE BILLETERAS (SE CARGA EN TABLA, SE REESCRIBE AL FINAL)
008000 FD  WALLET-MASTER.
008100     COPY WALREC.
008200*   BITACORA DE TRANSACCIONES (SE LEE EN MODO LIST, SE AMPLIA EN POST)
008300 FD  TRANSACTION-LEDGER.
008400     COPY TRNREC.
008500*   LISTADO DE PAGOS PROCESADOS / RECHAZADOS Y LISTADO HISTORICO
008600 FD  POSTING-REPORT.
008700 01  POSTRPT-LINEA               PIC X(132).
008800 DATA DIVISION.
008900 WORKING-STORAGE SECTION.
009000******************************************************************
009100*           V A R I A B L E S   D E   F I L E   S T A T U S       *
009200******************************************************************
009300 77  FS-PAYIN                    PIC 9(02) VALUE ZEROS.
009400 01  FSE-PAYIN.
009500     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
009600     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
009700     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
009800 77  FS-WALMAST                  PIC 9(02) VALUE ZEROS.
009900 01  FSE-WALMAST.
010000     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
010100     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
010200     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
010300 77  FS-TRANLEDG                 PIC 9(02) VALUE ZEROS.
010400 01  FSE-TRANLEDG.
010500     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
010600     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
010700     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
010800 77  FS-POSTRPT                  PIC 9(02) VALUE ZEROS.
010900******************************************************************
011000*        V A R I A B L E S   R U T I N A   D E   E R R O R       *
011100******************************************************************
011200 01  PROGRAMA                    PIC X(08) VALUE "PAYBATCH".
011300 01  ARCHIVO                     PIC X(08) VALUE SPACES.
011400 01  ACCION                      PIC X(10) VALUE SPACES.
011500 01  LLAVE                       PIC X(32) VALUE SPACES.
011600******************************************************************
011700*              T A R J E T A   D E   P A R A M E T R O S         *
011800******************************************************************
011900 01  WKS-TARJETA-PARM.
012000     02  WKS-PARM-ACCION         PIC X(04).
012100         88  WKS-PARM-ES-POST           VALUE "POST".
012200         88  WKS-PARM-ES-LIST           VALUE "LIST".
012300     02  WKS-PARM-BILLETERA-ID   PIC 9(18).
012400     02  FILLER                  PIC X(10).
012500******************************************************************
012600*                   T A B L A   D E   B I L L E T E R A S        *
012700******************************************************************
012800 01  WKS-TABLA-BILLETERAS.
012900     02  WKS-BIL-ENTRADA OCCURS 1 TO 5000 TIMES
013000                         DEPENDING ON WKS-BIL-TOTAL
013100                         INDEXED BY IDX-BIL.
013200*           MISMA IMAGEN QUE WAL-REG (WALREC) -- SE ESCRIBE       *TK114340
013300*           DIRECTO PARA QUE EL MOVE DE GRUPO COINCIDA BYTE A    *TK114340
013400*           BYTE CON EL ARGUMENTO QUE RECIBE WALBALUP.            *TK114340
013500         03  WKS-BIL-REG.
013600             04  WAL-WALLET-ID       PIC 9(18).
013700             04  WAL-USER-ID         PIC 9(18).
013800             04  WAL-BALANCE         PIC S9(17)V99.
013900             04  WAL-CREATED-TS      PIC 9(14).
014000             04  WAL-UPDATED-TS      PIC 9(14).
014100             04  FILLER              PIC X(03).
014200         03  WKS-BIL-TOCADA      PIC X(01) VALUE "N".
014300             88  WKS-BIL-FUE-TOCADA     VALUE "S".
014400 01  WKS-BIL-TOTAL                PIC 9(04) COMP VALUE ZEROS.
014500******************************************************************
014600*        T A B L A   D E   P A G O S   ( M O D O   L I S T )     *
014700******************************************************************
014800 01  WKS-TABLA-PAGOS.
014900     02  WKS-PAG-ENTRADA OCCURS 1 TO 3000 TIMES
015000                         DEPENDING ON WKS-PAG-TOTAL
015100                         INDEXED BY IDX-PAG.
015200         03  WKS-PAG-TRAN-ID     PIC 9(18).
015300         03  WKS-PAG-MONTO       PIC S9(17)V99.
015400         03  WKS-PAG-DESC        PIC X(100).
015500         03  WKS-PAG-TS          PIC 9(14).
015600 01  WKS-PAG-TOTAL                PIC 9(04) COMP VALUE ZEROS.
015700******************************************************************
015800*               C O N T A D O R E S   Y   S W I T C H E S        *
015900******************************************************************
016000 01  WKS-FLAGS.
016100     02  WKS-FIN-ENTRADA-SW      PIC X(01) VALUE "N".
016200         88  WKS-FIN-ENTRADA            VALUE "S".
016300     02  WKS-BILLETERA-OK-SW     PIC X(01) VALUE "N".
016400         88  WKS-BILLETERA-OK           VALUE "S".
016500 01  WKS-CONTADORES.
016600     02  WKS-LEIDOS              PIC 9(07) COMP VALUE ZEROS.
016700     02  WKS-COMPLETADOS         PIC 9(07) COMP VALUE ZEROS.
016800     02  WKS-RECHAZADOS          PIC 9(07) COMP VALUE ZEROS.
016900 01  WKS-MOTIVO-RECHAZO          PIC X(30) VALUE SPACES.
017000 01  WKS-MOTIVO-VALIDO-SW        PIC X(01) VALUE "S".
017100     88  WKS-MOTIVO-VALIDO              VALUE "S".
017200******************************************************************
017300*            F E C H A / H O R A   Y   N U M E R A D O R         *
017400******************************************************************
017500 01  WKS-TS-INICIO               PIC 9(14) VALUE ZEROS.
017600 01  WKS-TS-INICIO-R REDEFINES WKS-TS-INICIO.
017700     02  WKS-TSI-FECHA           PIC 9(08).
017800     02  WKS-TSI-HORA             PIC 9(06).
017900 01  WKS-SEQ-TRAN                PIC 9(04) COMP VALUE ZEROS.
018000 01  WKS-TRAN-ID-CALC            PIC 9(18) COMP.
018050 01  WKS-MONTO-PAGO-DESGLOSE     PIC S9(17)V99 VALUE ZEROS.
018060 01  WKS-MONTO-PAGO-DESGLOSE-R REDEFINES WKS-MONTO-PAGO-DESGLOSE.
018070     02  WKS-MPD-ENTERO          PIC S9(15).
018080     02  WKS-MPD-DECIMAL         PIC 9(02).
018100******************************************************************
018200*                 D E S C R I P C I O N   D E L   P A G O        *
018300******************************************************************
018400 01  WKS-DESCRIPCION-PAGO        PIC X(100) VALUE SPACES.
018500 01  WKS-DESCRIPCION-PAGO-R REDEFINES WKS-DESCRIPCION-PAGO.
018600     02  WKS-DESCR-PRIMEROS-40   PIC X(40).
018700     02  FILLER                  PIC X(60).
018800******************************************************************
018900*          A R E A S   D E   E X T R A C C I O N   ( L I S T )    *
019000******************************************************************
019100 01  WKS-METODO-DERIVADO         PIC X(10) VALUE SPACES.
019200 01  WKS-DESTINATARIO-DERIVADO   PIC X(30) VALUE SPACES.
019300 01  WKS-TALLY-PIX               PIC 9(04) COMP VALUE ZEROS.
019400 01  WKS-TALLY-TRANSF            PIC 9(04) COMP VALUE ZEROS.
019500 01  WKS-TALLY-BOLETO            PIC 9(04) COMP VALUE ZEROS.
019600 01  WKS-TALLY-PARA              PIC 9(04) COMP VALUE ZEROS.
019700 01  WKS-ANTES-DE-PARA           PIC X(100) VALUE SPACES.
019800 01  WKS-DESPUES-DE-PARA         PIC X(100) VALUE SPACES.
019900 01  WKS-BALUP-STATUS            PIC X(02) VALUE "00".
020000     88  WKS-BALUP-OK                   VALUE "00".
020100     88  WKS-BALUP-SIN-FONDOS           VALUE "10".
020200******************************************************************
020300*                 A R E A S   D E   E D I C I O N                *
020400******************************************************************
020500 01  WKS-MONTO-EDITADO           PIC ZZZ,ZZZ,ZZ9.99-.
020600******************************************************************
020700*                 L I N E A S   D E L   R E P O R T E            *
020800******************************************************************
020900 01  WKS-LINEA-PAGO.
021000     02  WLP-TRAN-ID             PIC Z(17)9.
021100     02  FILLER                  PIC X(02).
021200     02  WLP-METODO              PIC X(10).
021300     02  FILLER                  PIC X(02).
021400     02  WLP-MONTO               PIC X(14).
021500     02  FILLER                  PIC X(02).
021600     02  WLP-DESTINATARIO        PIC X(30).
021700     02  FILLER                  PIC X(02).
021800     02  WLP-DESCRIPCION         PIC X(40).
021900     02  FILLER                  PIC X(02).
022000     02  WLP-ESTADO              PIC X(10).
022100     02  WLP-MOTIVO              PIC X(16).
022200 PROCEDURE DIVISION.
022300******************************************************************
022400*               S E C C I O N    P R I N C I P A L               *
022500******************************************************************
022600 000-MAIN SECTION.
022700     ACCEPT WKS-TARJETA-PARM FROM SYSIN
022800     PERFORM 010-APERTURA-ARCHIVOS
022900     IF WKS-PARM-ES-LIST
023000        PERFORM 400-LISTA-PAGOS-EXISTENTES
023100     ELSE
023200        PERFORM 020-CARGA-BILLETERAS-EN-TABLA
023205            THRU 020-CARGA-BILLETERAS-EN-TABLA-E
023300        PERFORM 040-SELLO-DE-CORRIDA
023400        PERFORM 100-LEE-PAYMENT-INPUT
023500        PERFORM 300-PROCESA-PAGOS
023600            UNTIL WKS-FIN-ENTRADA
023700        PERFORM 700-REESCRIBE-WALLET-MASTER
023800        PERFORM 800-ESCRIBE-TRAILER-ESTADISTICAS
023900     END-IF
024000     PERFORM 900-CIERRA-ARCHIVOS
024100     STOP RUN.
024200 000-MAIN-E. EXIT.
024300
024400 010-APERTURA-ARCHIVOS SECTION.
024500     IF WKS-PARM-ES-LIST
024600        OPEN INPUT  TRANSACTION-LEDGER
024700        OPEN OUTPUT POSTING-REPORT
024800     ELSE
024900        OPEN INPUT  PAYMENT-INPUT WALLET-MASTER
025000        OPEN OUTPUT TRANSACTION-LEDGER POSTING-REPORT
025100     END-IF
025200     IF FS-WALMAST NOT = "00" AND NOT WKS-PARM-ES-LIST
025300        MOVE "OPEN"      TO ACCION
025400        MOVE "WALMAST "  TO ARCHIVO
025500        DISPLAY ">>> ERROR AL ABRIR WALLET-MASTER <<<"
025600                UPON CONSOLE
025700        MOVE 91 TO RETURN-CODE
025800        STOP RUN
025900     END-IF.
026000 010-APERTURA-ARCHIVOS-E. EXIT.
026100
026200 020-CARGA-BILLETERAS-EN-TABLA.
026300     MOVE ZEROS TO WKS-BIL-TOTAL.
026400 021-LEE-UNA-BILLETERA.
026500     READ WALLET-MASTER
026600         AT END GO TO 020-CARGA-BILLETERAS-EN-TABLA-E
026700     END-READ
026800     ADD 1 TO WKS-BIL-TOTAL
026900     MOVE WAL-REG TO WKS-BIL-REG (WKS-BIL-TOTAL)
027000     MOVE "N"      TO WKS-BIL-TOCADA (WKS-BIL-TOTAL)
027100     GO TO 021-LEE-UNA-BILLETERA.
027200 020-CARGA-BILLETERAS-EN-TABLA-E. EXIT.
027300
027400 040-SELLO-DE-CORRIDA SECTION.
027500     ACCEPT WKS-TSI-FECHA FROM DATE YYYYMMDD
027600     ACCEPT WKS-TSI-HORA  FROM TIME
027700     MOVE ZEROS TO WKS-SEQ-TRAN.
027800 040-SELLO-DE-CORRIDA-E. EXIT.
027900
028000 100-LEE-PAYMENT-INPUT SECTION.
028100     READ PAYMENT-INPUT
028200         AT END SET WKS-FIN-ENTRADA TO TRUE
028300     END-READ
028400     IF NOT WKS-FIN-ENTRADA
028500        ADD 1 TO WKS-LEIDOS
028600     END-IF.
028700 100-LEE-PAYMENT-INPUT-E. EXIT.
028800
028900 300-PROCESA-PAGOS SECTION.
029000     MOVE "S"    TO WKS-MOTIVO-VALIDO-SW
029100     MOVE SPACES TO WKS-MOTIVO-RECHAZO
029200     PERFORM 310-VALIDA-MONTO-PAGO
029300     IF WKS-MOTIVO-VALIDO
029400        PERFORM 320-BUSCA-BILLETERA-DEL-PAGADOR
029500     END-IF
029600     IF WKS-MOTIVO-VALIDO AND WKS-BILLETERA-OK
029700        PERFORM 330-VALIDA-FONDOS-SUFICIENTES
029800     END-IF
029900     IF WKS-MOTIVO-VALIDO AND WKS-BILLETERA-OK
030000        PERFORM 340-CONSTRUYE-DESCRIPCION-PAGO
030100        PERFORM 350-APLICA-EGRESO-A-BILLETERA
030200     END-IF
030300     IF WKS-MOTIVO-VALIDO AND WKS-BILLETERA-OK AND WKS-BALUP-OK
030400        PERFORM 360-ESCRIBE-BITACORA-PAGO
030500        ADD 1 TO WKS-COMPLETADOS
030600        PERFORM 370-ESCRIBE-LINEA-COMPLETADO
030700     ELSE
030800        ADD 1 TO WKS-RECHAZADOS
030900        PERFORM 380-ESCRIBE-LINEA-RECHAZADO
031000     END-IF
031100     PERFORM 100-LEE-PAYMENT-INPUT.
031200 300-PROCESA-PAGOS-E. EXIT.
031300
031400 310-VALIDA-MONTO-PAGO SECTION.
031500*--> EL MONTO MINIMO DE UN PAGO ES 0.01                           *TK114207
031600     IF PAY-AMOUNT < 0.01
031700        MOVE "N"                  TO WKS-MOTIVO-VALIDO-SW
031800        MOVE "MONTO INVALIDO"     TO WKS-MOTIVO-RECHAZO
031900     END-IF.
032000 310-VALIDA-MONTO-PAGO-E. EXIT.
032100
032200 320-BUSCA-BILLETERA-DEL-PAGADOR SECTION.
032300     MOVE "N" TO WKS-BILLETERA-OK-SW
032400     SET IDX-BIL TO 1
032500     SEARCH WKS-BIL-ENTRADA
032600         AT END
032700             MOVE "N"                      TO WKS-MOTIVO-VALIDO-SW
032800             MOVE "BILLETERA NO EXISTE"     TO WKS-MOTIVO-RECHAZO
032900         WHEN WAL-USER-ID (IDX-BIL) = PAY-USER-ID
033000             MOVE "S" TO WKS-BILLETERA-OK-SW
033100     END-SEARCH.
033200 320-BUSCA-BILLETERA-DEL-PAGADOR-E. EXIT.
033300
033400 330-VALIDA-FONDOS-SUFICIENTES SECTION.
033500*--> SE RECHAZA SI EL SALDO ES ESTRICTAMENTE MENOR AL MONTO DEL   *TK114340
033600*--> PAGO; ESTA VALIDACION SE HACE AQUI, ANTES DE LLAMAR AL       *TK114340
033700*--> MOTOR DE SALDO, PARA DEVOLVER UN MOTIVO DE RECHAZO PROPIO    *TK114340
033800*--> DE PAGOS ("FONDOS INSUFICIENTES") EN LUGAR DEL GENERICO      *TK114340
033900*--> DE WALBALUP.                                                *TK114340
034000     IF WAL-BALANCE (IDX-BIL) < PAY-AMOUNT
034100        MOVE "N"                        TO WKS-MOTIVO-VALIDO-SW
034200        MOVE "FONDOS INSUFICIENTES"     TO WKS-MOTIVO-RECHAZO
034300     END-IF.
034400 330-VALIDA-FONDOS-SUFICIENTES-E. EXIT.
034500
034600 340-CONSTRUYE-DESCRIPCION-PAGO SECTION.
034700*--> LA DESCRIPCION DEL PAGO SE ARMA SEGUN EL METODO              *TK114207
034800     MOVE SPACES TO WKS-DESCRIPCION-PAGO
034900     EVALUATE TRUE
035000         WHEN PAY-ES-PIX
035100             STRING "Pagamento PIX para " DELIMITED BY SIZE
035200                    PAY-RECIPIENT         DELIMITED BY "  "
035300                    INTO WKS-DESCRIPCION-PAGO
035400         WHEN PAY-ES-TRANSFER
035500             STRING "Transferencia para " DELIMITED BY SIZE
035600                    PAY-RECIPIENT         DELIMITED BY "  "
035700                    INTO WKS-DESCRIPCION-PAGO
035800         WHEN PAY-ES-BILL
035900             IF PAY-DESCRIPTION = SPACES
036000                STRING "Pagamento de boleto " DELIMITED BY SIZE
036100                       INTO WKS-DESCRIPCION-PAGO
036200             ELSE
036300                STRING "Pagamento de boleto " DELIMITED BY SIZE
036400                       PAY-DESCRIPTION         DELIMITED BY "  "
036500                       INTO WKS-DESCRIPCION-PAGO
036600             END-IF
036700         WHEN PAY-DESCRIPTION NOT = SPACES
036800             MOVE PAY-DESCRIPTION TO WKS-DESCRIPCION-PAGO
036900         WHEN OTHER
037000             MOVE "Pagamento" TO WKS-DESCRIPCION-PAGO
037100     END-EVALUATE.
037200 340-CONSTRUYE-DESCRIPCION-PAGO-E. EXIT.
037300
037400 350-APLICA-EGRESO-A-BILLETERA SECTION.
037500     CALL "WALBALUP" USING WKS-BIL-REG (IDX-BIL),
037600                           "EXPENSE",
037700                           PAY-AMOUNT,
037800                           WKS-BALUP-STATUS
037900     IF WKS-BALUP-OK
038000        MOVE "S" TO WKS-BIL-TOCADA (IDX-BIL)
038100     ELSE
038200        MOVE "FONDOS INSUFICIENTES" TO WKS-MOTIVO-RECHAZO
038300     END-IF.
038400 350-APLICA-EGRESO-A-BILLETERA-E. EXIT.
038500
038600 360-ESCRIBE-BITACORA-PAGO SECTION.
038620*--> TODO PAGO SE POSTEA COMO EGRESO SIN CATEGORIA                *TK114207
038640     MOVE PAY-AMOUNT TO WKS-MONTO-PAGO-DESGLOSE
038660*--> EL DESGLOSE ENTERO/DECIMAL QUEDA DISPONIBLE PARA LA RUTINA   *TK114255
038670*--> DE AUDITORIA DE FIN DE MES, IGUAL QUE EN WALBALUP.           *TK114255
038800     ADD 1 TO WKS-SEQ-TRAN
038900     COMPUTE WKS-TRAN-ID-CALC = (WKS-TS-INICIO * 10000)
039000                              +  WKS-SEQ-TRAN
039100     INITIALIZE              TRN-REG
039200     MOVE WKS-TRAN-ID-CALC         TO TRN-TRAN-ID
039300     MOVE WAL-WALLET-ID (IDX-BIL)  TO TRN-WALLET-ID
039400     MOVE "EXPENSE"                TO TRN-TRAN-TYPE
039500     MOVE PAY-AMOUNT               TO TRN-AMOUNT
039600     MOVE WKS-DESCRIPCION-PAGO     TO TRN-DESCRIPTION
039700     MOVE ZEROS                    TO TRN-CATEGORY-ID
039800     MOVE WKS-TS-INICIO            TO TRN-CREATED-TS
039900     WRITE TRN-REG.
040000 360-ESCRIBE-BITACORA-PAGO-E. EXIT.
040100
040200 370-ESCRIBE-LINEA-COMPLETADO SECTION.
040300     MOVE TRN-AMOUNT              TO WKS-MONTO-EDITADO
040400     MOVE TRN-TRAN-ID             TO WLP-TRAN-ID
040500     MOVE PAY-METHOD              TO WLP-METODO
040600     MOVE WKS-MONTO-EDITADO       TO WLP-MONTO
040700     MOVE PAY-RECIPIENT           TO WLP-DESTINATARIO
040800     MOVE WKS-DESCR-PRIMEROS-40   TO WLP-DESCRIPCION
040900     MOVE "COMPLETED"             TO WLP-ESTADO
041000     MOVE SPACES                  TO WLP-MOTIVO
041100     WRITE POSTRPT-LINEA FROM WKS-LINEA-PAGO.
041200 370-ESCRIBE-LINEA-COMPLETADO-E. EXIT.
041300
041400 380-ESCRIBE-LINEA-RECHAZADO SECTION.
041500     MOVE PAY-AMOUNT              TO WKS-MONTO-EDITADO
041600     MOVE ZEROS                   TO WLP-TRAN-ID
041700     MOVE PAY-METHOD              TO WLP-METODO
041800     MOVE WKS-MONTO-EDITADO       TO WLP-MONTO
041900     MOVE PAY-RECIPIENT           TO WLP-DESTINATARIO
042000     MOVE PAY-DESCRIPTION (1:40)  TO WLP-DESCRIPCION
042100     MOVE "REJECTED"              TO WLP-ESTADO
042200     MOVE WKS-MOTIVO-RECHAZO (1:16) TO WLP-MOTIVO
042300     WRITE POSTRPT-LINEA FROM WKS-LINEA-PAGO.
042400 380-ESCRIBE-LINEA-RECHAZADO-E. EXIT.
042500
042600 400-LISTA-PAGOS-EXISTENTES SECTION.
042700*--> SE RECORRE LA BITACORA COMPLETA, SE SEPARAN LOS EGRESOS DE   *TK115502
042800*--> LA BILLETERA PEDIDA EN LA TARJETA DE PARAMETROS, Y SE        *TK115502
042900*--> LISTAN DEL MAS RECIENTE AL MAS ANTIGUO.                      *TK115502
043000     MOVE ZEROS TO WKS-PAG-TOTAL.
043100 401-LEE-UNA-TRANSACCION.
043200     READ TRANSACTION-LEDGER
043300         AT END GO TO 402-IMPRIME-PAGOS-EN-REVERSA
043400     END-READ
043500     IF TRN-WALLET-ID = WKS-PARM-BILLETERA-ID AND TRN-ES-EGRESO
043600        ADD 1 TO WKS-PAG-TOTAL
043700        MOVE TRN-TRAN-ID       TO WKS-PAG-TRAN-ID (WKS-PAG-TOTAL)
043800        MOVE TRN-AMOUNT        TO WKS-PAG-MONTO   (WKS-PAG-TOTAL)
043900        MOVE TRN-DESCRIPTION   TO WKS-PAG-DESC    (WKS-PAG-TOTAL)
044000        MOVE TRN-CREATED-TS    TO WKS-PAG-TS      (WKS-PAG-TOTAL)
044100     END-IF
044200     GO TO 401-LEE-UNA-TRANSACCION.
044300 402-IMPRIME-PAGOS-EN-REVERSA.
044400*--> LA TABLA QUEDA EN ORDEN DE LLEGADA (MAS ANTIGUO PRIMERO);    *TK115502
044500*--> SE RECORRE DE ATRAS HACIA ADELANTE PARA LISTAR DEL MAS       *TK115502
044600*--> RECIENTE AL MAS ANTIGUO SIN NECESIDAD DE ORDENAR EL ARCHIVO. *TK115502
044700     SET IDX-PAG TO WKS-PAG-TOTAL.
044800 403-IMPRIME-UN-PAGO.
044900     IF IDX-PAG < 1
045000        GO TO 400-LISTA-PAGOS-EXISTENTES-E
045100     END-IF
045200     PERFORM 410-DERIVA-METODO-Y-DESTINATARIO
045300     MOVE WKS-PAG-TRAN-ID (IDX-PAG) TO WLP-TRAN-ID
045400     MOVE WKS-METODO-DERIVADO       TO WLP-METODO
045500     MOVE WKS-PAG-MONTO (IDX-PAG)   TO WKS-MONTO-EDITADO
045600     MOVE WKS-MONTO-EDITADO         TO WLP-MONTO
045700     MOVE WKS-DESTINATARIO-DERIVADO TO WLP-DESTINATARIO
045800     MOVE WKS-PAG-DESC (IDX-PAG) (1:40) TO WLP-DESCRIPCION
045900     MOVE "HISTORICO"               TO WLP-ESTADO
046000     MOVE SPACES                    TO WLP-MOTIVO
046100     WRITE POSTRPT-LINEA FROM WKS-LINEA-PAGO
046200     SET IDX-PAG DOWN BY 1
046300     GO TO 403-IMPRIME-UN-PAGO.
046400 400-LISTA-PAGOS-EXISTENTES-E. EXIT.
046500
046600 410-DERIVA-METODO-Y-DESTINATARIO SECTION.
046700*--> EL METODO Y EL DESTINATARIO DE UN PAGO HISTORICO SE          *TK115502
046800*--> RECONSTRUYEN A PARTIR DEL TEXTO DE LA DESCRIPCION, PORQUE    *TK115502
046900*--> LA BITACORA NO GUARDA ESOS DATOS POR SEPARADO.               *TK115502
047000     MOVE "UNKNOWN"    TO WKS-METODO-DERIVADO
047100     MOVE "N/A"        TO WKS-DESTINATARIO-DERIVADO
047200     MOVE ZEROS        TO WKS-TALLY-PIX WKS-TALLY-TRANSF
047300                          WKS-TALLY-BOLETO WKS-TALLY-PARA
047400     INSPECT WKS-PAG-DESC (IDX-PAG) TALLYING WKS-TALLY-PIX
047500             FOR ALL "PIX"
047600     INSPECT WKS-PAG-DESC (IDX-PAG) TALLYING WKS-TALLY-TRANSF
047700             FOR ALL "Transferencia"
047800     INSPECT WKS-PAG-DESC (IDX-PAG) TALLYING WKS-TALLY-BOLETO
047900             FOR ALL "boleto"
048000     IF WKS-TALLY-PIX > 0
048100        MOVE "PIX"        TO WKS-METODO-DERIVADO
048200     ELSE
048300        IF WKS-TALLY-TRANSF > 0
048400           MOVE "TRANSFER"   TO WKS-METODO-DERIVADO
048500        ELSE
048600           IF WKS-TALLY-BOLETO > 0
048700              MOVE "BILL"       TO WKS-METODO-DERIVADO
048800           END-IF
048900        END-IF
049000     END-IF
049100     INSPECT WKS-PAG-DESC (IDX-PAG) TALLYING WKS-TALLY-PARA
049200             FOR ALL "para "
049300     IF WKS-TALLY-PARA > 0
049400        MOVE SPACES TO WKS-ANTES-DE-PARA WKS-DESPUES-DE-PARA
049500        UNSTRING WKS-PAG-DESC (IDX-PAG) DELIMITED BY "para "
049600                 INTO WKS-ANTES-DE-PARA, WKS-DESPUES-DE-PARA
049700        MOVE WKS-DESPUES-DE-PARA (1:30) TO WKS-DESTINATARIO-DERIVADO
049800     END-IF.
049900 410-DERIVA-METODO-Y-DESTINATARIO-E. EXIT.
050000
050100 700-REESCRIBE-WALLET-MASTER SECTION.
050200     CLOSE WALLET-MASTER
050300     OPEN OUTPUT WALLET-MASTER
050400     SET IDX-BIL TO 1.
050500 701-ESCRIBE-UNA-BILLETERA.
050600     IF IDX-BIL > WKS-BIL-TOTAL
050700        GO TO 700-REESCRIBE-WALLET-MASTER-E
050800     END-IF
050900     MOVE WKS-BIL-REG (IDX-BIL) TO WAL-REG
051000     WRITE WAL-REG
051100     SET IDX-BIL UP BY 1
051200     GO TO 701-ESCRIBE-UNA-BILLETERA.
051300 700-REESCRIBE-WALLET-MASTER-E. EXIT.
051400
051500 800-ESCRIBE-TRAILER-ESTADISTICAS SECTION.
051600     MOVE SPACES TO WKS-LINEA-PAGO
051700     MOVE "LEIDOS   " TO WLP-METODO
051800     MOVE WKS-LEIDOS TO WLP-TRAN-ID
051900     WRITE POSTRPT-LINEA FROM WKS-LINEA-PAGO
052000     MOVE "COMPLETOS" TO WLP-METODO
052100     MOVE WKS-COMPLETADOS TO WLP-TRAN-ID
052200     WRITE POSTRPT-LINEA FROM WKS-LINEA-PAGO
052300     MOVE "RECHAZADOS" TO WLP-METODO
052400     MOVE WKS-RECHAZADOS TO WLP-TRAN-ID
052500     WRITE POSTRPT-LINEA FROM WKS-LINEA-PAGO.
052600 800-ESCRIBE-TRAILER-ESTADISTICAS-E. EXIT.
052700
052800 900-CIERRA-ARCHIVOS SECTION.
052900     IF WKS-PARM-ES-LIST
053000        CLOSE TRANSACTION-LEDGER POSTING-REPORT
053100     ELSE
053200        CLOSE PAYMENT-INPUT WALLET-MASTER
053300              TRANSACTION-LEDGER POSTING-REPORT
053400     END-IF.
053500 900-CIERRA-ARCHIVOS-E. EXIT.
