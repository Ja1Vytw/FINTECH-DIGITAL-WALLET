000100******************************************************************
000200* FECHA       : 19/12/1991                                       *
000300* PROGRAMADOR : PEDRO RAMIREZ (PEDR)                             *
000400* APLICACION  : BILLETERA DIGITAL                                *
000500* PROGRAMA    : WALPOST                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : POSTEA LAS TRANSACCIONES DE INGRESO/EGRESO DE    *
000800*             : TRANSACTION-INPUT CONTRA EL SALDO DE LA BILLE-   *
000900*             : TERA DEL CLIENTE (WALLET-MASTER), RECHAZANDO LAS *
001000*             : QUE DEJEN SALDO NEGATIVO O TRAIGAN MONTO/TIPO    *
001100*             : INVALIDO. LAS ACEPTADAS QUEDAN EN LA BITACORA    *
001200*             : TRANSACTION-LEDGER ENRIQUECIDAS CON EL NOMBRE DE *
001300*             : LA CATEGORIA.                                    *
001400* ARCHIVOS    : TRANSACTION-INPUT=E, WALLET-MASTER=A,            *
001500*             : CATEGORY-FILE=C, TRANSACTION-LEDGER=A,           *
001600*             : POSTING-REPORT=S                                 *
001700* ACCION (ES) : P=POSTEA TRANSACCIONES DE ENTRADA                *
001800* PROGRAMA(S) : CALL WALBALUP (MOTOR DE SALDO DE BILLETERA)      *
001900* INSTALADO   : 06/01/1992                                       *
002000* BPM/RATIONAL: 200871                                           *
002100* NOMBRE      : POSTEO DE TRANSACCIONES DE BILLETERA DIGITAL     *
002200* DESCRIPCION : MANTENIMIENTO                                    *
002300******************************************************************
002400*               R E G I S T R O   D E   C A M B I O S            *
002500* 19/12/91 PEDR TK200871 VERSION INICIAL                          *TK200871
002600* 14/04/92 PEDR TK200903 SE AGREGA VALIDACION DE MONTO Y TIPO    *TK200903
002700*                        ANTES DE LLAMAR AL MOTOR DE SALDO        *TK200903
002800* 30/09/93 PEDR TK200950 SE ENRIQUECE LA BITACORA CON EL NOMBRE  *TK200950
002900*                        DE CATEGORIA PARA EL TABLERO             *TK200950
003000* 11/02/95 PEDR TK201012 SE AGREGA TRAILER DE SALDO FINAL POR    *TK201012
003100*                        BILLETERA TOCADA EN LA CORRIDA           *TK201012
003200* 08/01/99 PEDR TK201055 REVISION Y2K DE CAMPOS DE FECHA -        *TK201055
003300*                        WAL-CREATED-TS/WAL-UPDATED-TS YA ERAN   *TK201055
003400*                        9(14) CON SIGLO, NO REQUIERE CAMBIO      *TK201055
003500* 11/03/04 EJGR TK201110 LA BILLETERA SE REESCRIBE COMPLETA AL   *TK201110
003600*                        FINAL, NO REGISTRO A REGISTRO, PARA     *TK201110
003700*                        EVITAR DESORDEN EN EL ARCHIVO            *TK201110
003705* 02/04/24 EJGR TK229201 SE AMPLIA TABLA DE CATEGORIAS A 2000     *TK229201
003710*                        POSICIONES POR CRECIMIENTO DEL CATALOGO  *TK229201
003715* 18/06/24 EJGR TK229250 LOS INDICADORES FS-xxx DE FILE STATUS    *TK229250
003720*                        PASAN A NIVEL 77, SEPARADOS DE LOS       *TK229250
003725*                        GRUPOS FSE-xxx QUE SI SON COMP-5          *TK229250
003730* 11/07/24 EJGR TK229260 WKS-MOTIVO-RECHAZO SOLO SE USA PARA EL   *TK229260
003735*                        MOTIVO DE UN RECHAZO. EL NOMBRE DE LA    *TK229260
003740*                        CATEGORIA EN EL ECO DE POSTEO AHORA VA   *TK229260
003745*                        EN WKS-CATEGORIA-DESC, CAMPO NUEVO        *TK229260
003750* 25/07/24 EJGR TK229270 200-PROCESA-TRANSACCIONES BAJA DE SECTION *TK229270
003755*                        A PARRAFO; EL MAIN LA INVOCA CON PERFORM  *TK229270
003760*                        ... THRU 200-PROCESA-TRANSACCIONES-E      *TK229270
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.   WALPOST.
004100 AUTHOR.       PEDRO RAMIREZ.
004200 INSTALLATION. BILLETERA DIGITAL.
004300 DATE-WRITTEN. 19/12/1991.
004400 DATE-COMPILED.
004500 SECURITY.     CONFIDENCIAL - SOLO PERSONAL AUTORIZADO.
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS DIGITO-VALIDO IS "0" THRU "9"
005100     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT TRANSACTION-INPUT ASSIGN TO TRANIN
005500            ORGANIZATION  IS SEQUENTIAL
005600            FILE STATUS   IS FS-TRANIN
005700                             FSE-TRANIN.
005800     SELECT WALLET-MASTER     ASSIGN TO WALMAST
005900            ORGANIZATION  IS SEQUENTIAL
006000            FILE STATUS   IS FS-WALMAST
006100                             FSE-WALMAST.
006200     SELECT CATEGORY-FILE     ASSIGN TO CATFILE
006300            ORGANIZATION  IS SEQUENTIAL
006400            FILE STATUS   IS FS-CATFILE
006500                             FSE-CATFILE.
006600     SELECT TRANSACTION-LEDGER ASSIGN TO TRANLEDG
006700            ORGANIZATION  IS SEQUENTIAL
006800            FILE STATUS   IS FS-TRANLEDG
006900                             FSE-TRANLEDG.
007000     SELECT POSTING-REPORT    ASSIGN TO POSTRPT
007100            ORGANIZATION  IS LINE SEQUENTIAL
007200            FILE STATUS   IS FS-POSTRPT.
007300 DATA DIVISION.
007400 FILE SECTION.
007500******************************************************************
007600*               D E F I N I C I O N   D E   A R C H I V O S      *
007700******************************************************************
007800*   SOLICITUDES DE POSTEO DE TRANSACCIONES (ENTRADA DEL PROCESO)
007900 FD  TRANSACTION-INPUT.
008000     COPY TRNINP.
008100*   MAESTRO DE BILLETERAS (SE CARGA EN TABLA, SE REESCRIBE AL FINAL)
008200 FD  WALLET-MASTER.
008300     COPY WALREC.
008400*   CATALOGO DE CATEGORIAS (SE CARGA EN TABLA AL INICIO)
008500 FD  CATEGORY-FILE.
008600     COPY CATREC.
008700*   BITACORA DE TRANSACCIONES (SE AMPLIA -- EXTEND -- EN CADA CORRIDA)
008800 FD  TRANSACTION-LEDGER.
008900     COPY TRNREC.
009000*   LISTADO DE POSTEO / RECHAZOS Y TOTALES DE CONTROL
009100 FD  POSTING-REPORT.
009200 01  POSTRPT-LINEA               PIC X(132).
009300 DATA DIVISION.
009400 WORKING-STORAGE SECTION.
009500******************************************************************
009600*           V A R I A B L E S   D E   F I L E   S T A T U S       *
009700******************************************************************
009800 77  FS-TRANIN                   PIC 9(02) VALUE ZEROS.
009900 01  FSE-TRANIN.
010000     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
010100     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
010200     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
010300 77  FS-WALMAST                  PIC 9(02) VALUE ZEROS.
010400 01  FSE-WALMAST.
010500     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
010600     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
010700     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
010800 77  FS-CATFILE                  PIC 9(02) VALUE ZEROS.
010900 01  FSE-CATFILE.
011000     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
011100     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
011200     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
011300 77  FS-TRANLEDG                 PIC 9(02) VALUE ZEROS.
011400 01  FSE-TRANLEDG.
011500     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
011600     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
011700     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
011800 77  FS-POSTRPT                  PIC 9(02) VALUE ZEROS.
011900******************************************************************
012000*        V A R I A B L E S   R U T I N A   D E   E R R O R       *
012100******************************************************************
012200 01  PROGRAMA                    PIC X(08) VALUE "WALPOST ".
012300 01  ARCHIVO                     PIC X(08) VALUE SPACES.
012400 01  ACCION                      PIC X(10) VALUE SPACES.
012500 01  LLAVE                       PIC X(32) VALUE SPACES.
012600******************************************************************
012700*                   T A B L A   D E   B I L L E T E R A S        *
012800******************************************************************
012900 01  WKS-TABLA-BILLETERAS.
013000     02  WKS-BIL-ENTRADA OCCURS 1 TO 5000 TIMES
013100                         DEPENDING ON WKS-BIL-TOTAL
013200                         INDEXED BY IDX-BIL.
013300         03  WKS-BIL-REG.
013350*           MISMA IMAGEN QUE WAL-REG (WALREC) -- SE ESCRIBE       *TK201110
013360*           DIRECTO PARA QUE EL MOVE DE GRUPO COINCIDA BYTE A    *TK201110
013370*           BYTE CON EL ARGUMENTO QUE RECIBE WALBALUP.            *TK201110
013400             04  WAL-WALLET-ID       PIC 9(18).
013410             04  WAL-USER-ID         PIC 9(18).
013420             04  WAL-BALANCE         PIC S9(17)V99.
013430             04  WAL-CREATED-TS      PIC 9(14).
013440             04  WAL-UPDATED-TS      PIC 9(14).
013450             04  FILLER              PIC X(03).
013500         03  WKS-BIL-TOCADA      PIC X(01) VALUE "N".
013600             88  WKS-BIL-FUE-TOCADA     VALUE "S".
013700 01  WKS-BIL-TOTAL                PIC 9(04) COMP VALUE ZEROS.
013800******************************************************************
013900*                   T A B L A   D E   C A T E G O R I A S        *
014000******************************************************************
014100 01  WKS-TABLA-CATEGORIAS.
014200     02  WKS-CAT-ENTRADA OCCURS 1 TO 2000 TIMES
014300                         DEPENDING ON WKS-CAT-TOTAL
014400                         INDEXED BY IDX-CAT.
014410         03  WKS-CAT-REG.
014420             04  CAT-CAT-ID          PIC 9(18).
014430             04  CAT-CAT-NAME        PIC X(30).
014440             04  CAT-CAT-TYPE        PIC X(07).
014450             04  CAT-USER-ID         PIC 9(18).
014460             04  CAT-CAT-COLOR       PIC X(07).
014470             04  FILLER              PIC X(17).
014600 01  WKS-CAT-TOTAL                PIC 9(04) COMP VALUE ZEROS.
014700******************************************************************
014800*               C O N T A D O R E S   Y   S W I T C H E S        *
014900******************************************************************
015000 01  WKS-FLAGS.
015100     02  WKS-FIN-ENTRADA-SW      PIC X(01) VALUE "N".
015200         88  WKS-FIN-ENTRADA            VALUE "S".
015300     02  WKS-BILLETERA-OK-SW     PIC X(01) VALUE "N".
015400         88  WKS-BILLETERA-OK           VALUE "S".
015500 01  WKS-CONTADORES.
015600     02  WKS-LEIDOS              PIC 9(07) COMP VALUE ZEROS.
015700     02  WKS-POSTEADOS           PIC 9(07) COMP VALUE ZEROS.
015800     02  WKS-RECHAZADOS          PIC 9(07) COMP VALUE ZEROS.
015900 01  WKS-MOTIVO-RECHAZO          PIC X(30) VALUE SPACES.
015950 01  WKS-CATEGORIA-DESC          PIC X(30) VALUE SPACES.
016000 01  WKS-MOTIVO-VALIDO-SW        PIC X(01) VALUE "S".
016100     88  WKS-MOTIVO-VALIDO              VALUE "S".
016200******************************************************************
016300*            F E C H A / H O R A   Y   N U M E R A D O R         *
016400******************************************************************
016500 01  WKS-TS-INICIO               PIC 9(14) VALUE ZEROS.
016600 01  WKS-TS-INICIO-R REDEFINES WKS-TS-INICIO.
016700     02  WKS-TSI-FECHA           PIC 9(08).
016800     02  WKS-TSI-HORA             PIC 9(06).
016900 01  WKS-SEQ-TRAN                PIC 9(04) COMP VALUE ZEROS.
017000 01  WKS-TRAN-ID-CALC            PIC 9(18) COMP.
017100 01  WKS-TS-POSTEO               PIC 9(14) VALUE ZEROS.
017150 01  WKS-TS-POSTEO-R REDEFINES WKS-TS-POSTEO.
017160     02  WKS-TSP-FECHA           PIC 9(08).
017170     02  WKS-TSP-HORA             PIC 9(06).
017200******************************************************************
017300*                 A R E A S   D E   E D I C I O N                *
017400******************************************************************
017500 01  WKS-MONTO-EDITADO           PIC ZZZ,ZZZ,ZZ9.99-.
017600 01  WKS-SALDO-EDITADO           PIC ZZZ,ZZZ,ZZ9.99-.
017700 01  WKS-MONTO-EDITADO-R REDEFINES WKS-MONTO-EDITADO.
017800     02  FILLER                  PIC X(11).
017900     02  WKS-MEDIT-SIGNO         PIC X.
018000 01  WKS-BALUP-STATUS            PIC X(02) VALUE "00".
018100     88  WKS-BALUP-OK                   VALUE "00".
018200     88  WKS-BALUP-SIN-FONDOS           VALUE "10".
018300******************************************************************
018400*                 L I N E A S   D E L   R E P O R T E            *
018500******************************************************************
018600 01  WKS-LINEA-DETALLE.
018700     02  WLD-TRAN-ID             PIC Z(17)9.
018800     02  FILLER                  PIC X(02).
018900     02  WLD-TIPO                PIC X(07).
019000     02  FILLER                  PIC X(02).
019100     02  WLD-MONTO               PIC X(14).
019200     02  FILLER                  PIC X(02).
019300     02  WLD-DESCRIPCION         PIC X(40).
019400     02  FILLER                  PIC X(02).
019500     02  WLD-ESTADO              PIC X(10).
019600     02  WLD-MOTIVO              PIC X(30).
019700     02  FILLER                  PIC X(06).
019800 01  WKS-LINEA-TRAILER.
019900     02  WLT-ETIQUETA            PIC X(24).
020000     02  WLT-BILLETERA           PIC Z(17)9.
020100     02  FILLER                  PIC X(04).
020200     02  WLT-SALDO               PIC X(14).
020300     02  FILLER                  PIC X(72).
020400 PROCEDURE DIVISION.
020500******************************************************************
020600*               S E C C I O N    P R I N C I P A L               *
020700******************************************************************
020800 000-MAIN SECTION.
020900     PERFORM 010-APERTURA-ARCHIVOS
021000     PERFORM 020-CARGA-BILLETERAS-EN-TABLA
021100     PERFORM 030-CARGA-CATEGORIAS-EN-TABLA
021200     PERFORM 040-SELLO-DE-CORRIDA
021300     PERFORM 100-LEE-TRANSACTION-INPUT
021400     PERFORM 200-PROCESA-TRANSACCIONES THRU 200-PROCESA-TRANSACCIONES-E
021500         UNTIL WKS-FIN-ENTRADA
021600     PERFORM 700-REESCRIBE-WALLET-MASTER
021700     PERFORM 800-ESCRIBE-TRAILER-ESTADISTICAS
021800     PERFORM 900-CIERRA-ARCHIVOS
021900     STOP RUN.
022000 000-MAIN-E. EXIT.
022100
022200 010-APERTURA-ARCHIVOS SECTION.
022300     OPEN INPUT  TRANSACTION-INPUT WALLET-MASTER CATEGORY-FILE
022400     OPEN OUTPUT TRANSACTION-LEDGER POSTING-REPORT
022500*   NOTA: TRANSACTION-LEDGER QUEDA ABIERTA OUTPUT PORQUE ESTE      *TK201110
022600*   EJERCICIO ESCRIBE UNA BITACORA NUEVA POR CORRIDA; EN          *TK201110
022700*   PRODUCCION SE ABRIRIA EXTEND SOBRE EL ARCHIVO DEL DIA.        *TK201110
022800     IF FS-TRANIN NOT = "00"
022900        MOVE "OPEN"      TO ACCION
023000        MOVE "TRANIN  "  TO ARCHIVO
023100        DISPLAY ">>> ERROR AL ABRIR TRANSACTION-INPUT <<<"
023200                UPON CONSOLE
023300        MOVE 91 TO RETURN-CODE
023400        STOP RUN
023500     END-IF
023600     IF FS-WALMAST NOT = "00"
023700        MOVE "OPEN"      TO ACCION
023800        MOVE "WALMAST "  TO ARCHIVO
023900        DISPLAY ">>> ERROR AL ABRIR WALLET-MASTER <<<"
024000                UPON CONSOLE
024100        MOVE 91 TO RETURN-CODE
024200        STOP RUN
024300     END-IF
024400     IF FS-CATFILE NOT = "00" AND NOT = "10"
024500        MOVE "OPEN"      TO ACCION
024600        MOVE "CATFILE "  TO ARCHIVO
024700        DISPLAY ">>> ERROR AL ABRIR CATEGORY-FILE <<<"
024800                UPON CONSOLE
024900        MOVE 91 TO RETURN-CODE
025000        STOP RUN
025100     END-IF.
025200 010-APERTURA-ARCHIVOS-E. EXIT.
025300
025400 020-CARGA-BILLETERAS-EN-TABLA SECTION.
025500*--> SE TRAE WALLET-MASTER COMPLETO A TABLA; SE BUSCA Y ACTUALIZA *TK201110
025600*--> EN MEMORIA Y SOLO AL FINAL SE REESCRIBE EL ARCHIVO.           *TK201110
025700     MOVE ZEROS TO WKS-BIL-TOTAL.
025800 021-LEE-UNA-BILLETERA.
025900     READ WALLET-MASTER
026000         AT END GO TO 020-CARGA-BILLETERAS-EN-TABLA-E
026100     END-READ
026200     ADD 1 TO WKS-BIL-TOTAL
026300     MOVE WAL-REG TO WKS-BIL-REG (WKS-BIL-TOTAL)
026400     MOVE "N"      TO WKS-BIL-TOCADA (WKS-BIL-TOTAL)
026500     GO TO 021-LEE-UNA-BILLETERA.
026600 020-CARGA-BILLETERAS-EN-TABLA-E. EXIT.
026700
026800 030-CARGA-CATEGORIAS-EN-TABLA SECTION.
026900     MOVE ZEROS TO WKS-CAT-TOTAL.
027000 031-LEE-UNA-CATEGORIA.
027100     READ CATEGORY-FILE
027200         AT END GO TO 030-CARGA-CATEGORIAS-EN-TABLA-E
027300     END-READ
027400     ADD 1 TO WKS-CAT-TOTAL
027500     MOVE CAT-REG TO WKS-CAT-REG (WKS-CAT-TOTAL)
027600     GO TO 031-LEE-UNA-CATEGORIA.
027700 030-CARGA-CATEGORIAS-EN-TABLA-E. EXIT.
027800
027900 040-SELLO-DE-CORRIDA SECTION.
028000*--> EL NUMERO DE TRANSACCION SE ARMA CON LA FECHA/HORA DE LA     *TK200871
028100*--> CORRIDA MAS UNA SECUENCIA DE 4 DIGITOS POR TRANSACCION       *TK200871
028200*--> POSTEADA, PARA NO DEPENDER DE UN ARCHIVO DE CONTROL APARTE.   *TK200871
028300     ACCEPT WKS-TSI-FECHA FROM DATE YYYYMMDD
028400     ACCEPT WKS-TSI-HORA  FROM TIME
028500     MOVE ZEROS TO WKS-SEQ-TRAN.
028600 040-SELLO-DE-CORRIDA-E. EXIT.
028700
028800 100-LEE-TRANSACTION-INPUT SECTION.
028900     READ TRANSACTION-INPUT
029000         AT END SET WKS-FIN-ENTRADA TO TRUE
029100     END-READ
029200     IF NOT WKS-FIN-ENTRADA
029300        ADD 1 TO WKS-LEIDOS
029400     END-IF.
029500 100-LEE-TRANSACTION-INPUT-E. EXIT.
029600
029700 200-PROCESA-TRANSACCIONES.
029800     MOVE "S"        TO WKS-MOTIVO-VALIDO-SW
029900     MOVE SPACES     TO WKS-MOTIVO-RECHAZO
030000     PERFORM 210-VALIDA-TRANSACCION
030100     IF WKS-MOTIVO-VALIDO
030200        PERFORM 220-BUSCA-BILLETERA-DEL-USUARIO
030300     END-IF
030400     IF WKS-MOTIVO-VALIDO AND WKS-BILLETERA-OK
030500        PERFORM 230-APLICA-MOVIMIENTO-A-BILLETERA
030600     END-IF
030700     IF WKS-MOTIVO-VALIDO AND WKS-BILLETERA-OK AND WKS-BALUP-OK
030800        PERFORM 240-ESCRIBE-BITACORA
030900        PERFORM 250-ENRIQUECE-CON-CATEGORIA
031000        ADD 1 TO WKS-POSTEADOS
031100        PERFORM 260-ESCRIBE-DETALLE-POSTEADO
031200     ELSE
031300        ADD 1 TO WKS-RECHAZADOS
031400        PERFORM 270-ESCRIBE-DETALLE-RECHAZADO
031500     END-IF
031600     PERFORM 100-LEE-TRANSACTION-INPUT.
031700 200-PROCESA-TRANSACCIONES-E. EXIT.
031800
031900 210-VALIDA-TRANSACCION SECTION.
032000*--> EL MONTO DEBE SER MAYOR A CERO Y EL TIPO DEBE SER INCOME     *TK200903
032100*--> O EXPENSE; CUALQUIER OTRA COSA SE RECHAZA SIN TOCAR SALDOS.   *TK200903
032200     IF TIN-AMOUNT NOT > ZEROS
032300        MOVE "N"                   TO WKS-MOTIVO-VALIDO-SW
032400        MOVE "MONTO INVALIDO"      TO WKS-MOTIVO-RECHAZO
032500     ELSE
032600        IF TIN-TRAN-TYPE NOT = "INCOME " AND
032700           TIN-TRAN-TYPE NOT = "EXPENSE"
032800           MOVE "N"                TO WKS-MOTIVO-VALIDO-SW
032900           MOVE "TIPO INVALIDO"    TO WKS-MOTIVO-RECHAZO
033000        END-IF
033100     END-IF.
033200 210-VALIDA-TRANSACCION-E. EXIT.
033300
033400 220-BUSCA-BILLETERA-DEL-USUARIO SECTION.
033500     MOVE "N" TO WKS-BILLETERA-OK-SW
033600     SET IDX-BIL TO 1
033700     SEARCH WKS-BIL-ENTRADA
033800         AT END
033900             MOVE "N"                      TO WKS-MOTIVO-VALIDO-SW
034000             MOVE "BILLETERA NO EXISTE"     TO WKS-MOTIVO-RECHAZO
034100         WHEN WAL-USER-ID (IDX-BIL) = TIN-USER-ID
034200             MOVE "S" TO WKS-BILLETERA-OK-SW
034300     END-SEARCH.
034400 220-BUSCA-BILLETERA-DEL-USUARIO-E. EXIT.
034500
034600 230-APLICA-MOVIMIENTO-A-BILLETERA SECTION.
034700     CALL "WALBALUP" USING WKS-BIL-REG (IDX-BIL),
034800                           TIN-TRAN-TYPE,
034900                           TIN-AMOUNT,
035000                           WKS-BALUP-STATUS
035100     IF WKS-BALUP-OK
035200        MOVE "S" TO WKS-BIL-TOCADA (IDX-BIL)
035300     ELSE
035400        MOVE "FONDOS INSUFICIENTES" TO WKS-MOTIVO-RECHAZO
035500     END-IF.
035600 230-APLICA-MOVIMIENTO-A-BILLETERA-E. EXIT.
035700
035800 240-ESCRIBE-BITACORA SECTION.
035900     ADD 1 TO WKS-SEQ-TRAN
036000     COMPUTE WKS-TRAN-ID-CALC = (WKS-TS-INICIO * 10000)
036100                              +  WKS-SEQ-TRAN
036200     ACCEPT WKS-TSI-FECHA FROM DATE YYYYMMDD
036300     ACCEPT WKS-TSI-HORA  FROM TIME
036400     MOVE WKS-TS-INICIO   TO WKS-TS-POSTEO
036500     INITIALIZE              TRN-REG
036600     MOVE WKS-TRAN-ID-CALC      TO TRN-TRAN-ID
036700     MOVE WAL-WALLET-ID (IDX-BIL) TO TRN-WALLET-ID
036800     MOVE TIN-TRAN-TYPE         TO TRN-TRAN-TYPE
036900     MOVE TIN-AMOUNT            TO TRN-AMOUNT
037000     MOVE TIN-DESCRIPTION       TO TRN-DESCRIPTION
037100     MOVE TIN-CATEGORY-ID       TO TRN-CATEGORY-ID
037200     MOVE WKS-TS-POSTEO         TO TRN-CREATED-TS
037300     WRITE TRN-REG.
037400 240-ESCRIBE-BITACORA-E. EXIT.
037500
037600 250-ENRIQUECE-CON-CATEGORIA SECTION.
037700*--> SOLO PARA EL ECO DEL POSTEO; LA BITACORA GUARDA EL ID, EL    *TK200950
037800*--> NOMBRE SE RESUELVE AL VUELO PARA EL REPORTE.                 *TK200950
037900     MOVE SPACES TO WKS-CATEGORIA-DESC
038000     IF TRN-CATEGORY-ID = ZEROS
038100        CONTINUE
038200     ELSE
038300        SET IDX-CAT TO 1
038400        SEARCH WKS-CAT-ENTRADA
038500            AT END CONTINUE
038600            WHEN CAT-CAT-ID (IDX-CAT) = TRN-CATEGORY-ID
038700                MOVE CAT-CAT-NAME (IDX-CAT) TO WKS-CATEGORIA-DESC
038800        END-SEARCH
038900     END-IF.
039000 250-ENRIQUECE-CON-CATEGORIA-E. EXIT.
039100
039200 260-ESCRIBE-DETALLE-POSTEADO SECTION.
039300     MOVE TRN-AMOUNT          TO WKS-MONTO-EDITADO
039400     MOVE TRN-TRAN-ID         TO WLD-TRAN-ID
039500     MOVE TRN-TRAN-TYPE       TO WLD-TIPO
039600     MOVE WKS-MONTO-EDITADO   TO WLD-MONTO
039700     MOVE TRN-DESCRIPTION (1:40) TO WLD-DESCRIPCION
039800     MOVE "POSTED"            TO WLD-ESTADO
039900     MOVE WKS-CATEGORIA-DESC  TO WLD-MOTIVO
040000     WRITE POSTRPT-LINEA FROM WKS-LINEA-DETALLE.
040100 260-ESCRIBE-DETALLE-POSTEADO-E. EXIT.
040200
040300 270-ESCRIBE-DETALLE-RECHAZADO SECTION.
040400     MOVE TIN-AMOUNT          TO WKS-MONTO-EDITADO
040500     MOVE ZEROS               TO WLD-TRAN-ID
040600     MOVE TIN-TRAN-TYPE       TO WLD-TIPO
040700     MOVE WKS-MONTO-EDITADO   TO WLD-MONTO
040800     MOVE TIN-DESCRIPTION (1:40) TO WLD-DESCRIPCION
040900     MOVE "REJECTED"          TO WLD-ESTADO
041000     MOVE WKS-MOTIVO-RECHAZO  TO WLD-MOTIVO
041100     WRITE POSTRPT-LINEA FROM WKS-LINEA-DETALLE.
041200 270-ESCRIBE-DETALLE-RECHAZADO-E. EXIT.
041300
041400 700-REESCRIBE-WALLET-MASTER SECTION.
041500     CLOSE WALLET-MASTER
041600     OPEN OUTPUT WALLET-MASTER
041700     SET IDX-BIL TO 1.
041800 701-ESCRIBE-UNA-BILLETERA.
041900     IF IDX-BIL > WKS-BIL-TOTAL
042000        GO TO 700-REESCRIBE-WALLET-MASTER-E
042100     END-IF
042200     MOVE WKS-BIL-REG (IDX-BIL) TO WAL-REG
042300     WRITE WAL-REG
042400     SET IDX-BIL UP BY 1
042500     GO TO 701-ESCRIBE-UNA-BILLETERA.
042600 700-REESCRIBE-WALLET-MASTER-E. EXIT.
042700
042800 800-ESCRIBE-TRAILER-ESTADISTICAS SECTION.
042900     MOVE "REGISTROS LEIDOS      :" TO WLT-ETIQUETA
043000     MOVE ZEROS TO WLT-BILLETERA
043100     MOVE SPACES TO WLT-SALDO
043200     WRITE POSTRPT-LINEA FROM WKS-LINEA-TRAILER
043300     MOVE WKS-LEIDOS TO WLT-BILLETERA
043400     WRITE POSTRPT-LINEA FROM WKS-LINEA-TRAILER
043500     MOVE "REGISTROS POSTEADOS   :" TO WLT-ETIQUETA
043600     MOVE WKS-POSTEADOS TO WLT-BILLETERA
043700     WRITE POSTRPT-LINEA FROM WKS-LINEA-TRAILER
043800     MOVE "REGISTROS RECHAZADOS  :" TO WLT-ETIQUETA
043900     MOVE WKS-RECHAZADOS TO WLT-BILLETERA
044000     WRITE POSTRPT-LINEA FROM WKS-LINEA-TRAILER
044100     SET IDX-BIL TO 1.
044200 801-SALDO-FINAL-BILLETERA.
044300     IF IDX-BIL > WKS-BIL-TOTAL
044400        GO TO 800-ESCRIBE-TRAILER-ESTADISTICAS-E
044500     END-IF
044600     IF WKS-BIL-FUE-TOCADA (IDX-BIL)
044700        MOVE "SALDO FINAL BILLETERA   :" TO WLT-ETIQUETA
044800        MOVE WAL-WALLET-ID (IDX-BIL) TO WLT-BILLETERA
044900        MOVE WAL-BALANCE (IDX-BIL)   TO WKS-SALDO-EDITADO
045000        MOVE WKS-SALDO-EDITADO       TO WLT-SALDO
045100        WRITE POSTRPT-LINEA FROM WKS-LINEA-TRAILER
045200     END-IF
045300     SET IDX-BIL UP BY 1
045400     GO TO 801-SALDO-FINAL-BILLETERA.
045500 800-ESCRIBE-TRAILER-ESTADISTICAS-E. EXIT.
045600
045700 900-CIERRA-ARCHIVOS SECTION.
045800     CLOSE TRANSACTION-INPUT WALLET-MASTER CATEGORY-FILE
045900           TRANSACTION-LEDGER POSTING-REPORT.
046000 900-CIERRA-ARCHIVOS-E. EXIT.
