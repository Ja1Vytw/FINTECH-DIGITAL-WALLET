000100******************************************************************
000200*    WALREC  --  LAYOUT MAESTRO DE BILLETERAS (WALLET-MASTER)     *
000300*    APLICACION  : BILLETERA DIGITAL                              *
000400*    PROGRAMADOR : E. RAMIREZ DIVAS                     07/2024   *
000500*    DESCRIPCION : UN REGISTRO POR CLIENTE, SALDO ACTUAL DE LA    *
000600*                : BILLETERA. SE CARGA COMPLETO EN TABLA AL INICIO*
000700*                : DE CADA CORRIDA Y SE REESCRIBE COMPLETO AL     *
000800*                : FINALIZAR EL PROCESO (VER WKS-TABLA-BILLETERAS)*
000900******************************************************************
000950 77  WAL-REG-LONGITUD        PIC 9(04) COMP VALUE 86.
001000 01  WAL-REG.
001100     02  WAL-WALLET-ID           PIC 9(18).
001200     02  WAL-USER-ID             PIC 9(18).
001300     02  WAL-BALANCE             PIC S9(17)V99.
001400     02  WAL-CREATED-TS          PIC 9(14).
001500     02  WAL-UPDATED-TS          PIC 9(14).
001600     02  FILLER                  PIC X(03).
