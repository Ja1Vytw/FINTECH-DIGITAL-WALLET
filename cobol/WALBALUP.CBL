000100******************************************************************
000200* FECHA       : 14/03/1991                                       *
000300* PROGRAMADOR : E. RAMIREZ DIVAS                                 *
000400* APLICACION  : BILLETERA DIGITAL                                *
000500* PROGRAMA    : WALBALUP                                         *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : APLICA UN MOVIMIENTO DE INGRESO O EGRESO AL      *
000800*             : SALDO DE UNA BILLETERA YA LOCALIZADA EN TABLA,   *
000900*             : VALIDANDO QUE EL SALDO RESULTANTE NO QUEDE EN    *
001000*             : NEGATIVO. NO ABRE ARCHIVOS; EL LLAMADOR ES QUIEN *
001100*             : BUSCA Y REESCRIBE EL REGISTRO EN WALLET-MASTER.  *
001200* ARCHIVOS    : NO APLICA (SUBRUTINA SIN E/S PROPIA)             *
001300* PROGRAMA(S) : LLAMADO POR WALPOST, PAYBATCH Y WALNEW           *
001400* ACCION (ES) : NO APLICA                                       *
001500* INSTALADO   : 20/03/1991                                       *
001600* BPM/RATIONAL: 100441                                            *
001700* NOMBRE      : MOTOR DE SALDO DE BILLETERA                     *
001800* DESCRIPCION : PROYECTO BILLETERA DIGITAL - FASE 1             *
001900******************************************************************
002000*               R E G I S T R O   D E   C A M B I O S            *
002100* 14/03/91 PEDR TK100441 VERSION INICIAL, SOLO INGRESO/EGRESO    *TK100441
002200* 02/05/91 PEDR TK100447 SE AGREGA VALIDACION SALDO NO NEGATIVO  *TK100447
002300* 19/07/91 PEDR TK100452 SE DESGLOSA SALDO EN ENTERO/DECIMAL     *TK100452
002400*                        PARA REPORTE DE AUDITORIA               *TK100452
002500* 30/11/92 PEDR TK101005 SE CORRIGE SELLO DE TIEMPO DE ACTUALI-  *TK101005
002600*                        ZACION, TOMABA SOLO LA FECHA             *TK101005
002700* 03/08/95 PEDR TK101880 AJUSTE DE COMENTARIOS PARA AUDITORIA    *TK101880
002800*                        DE FIN DE ANO 1995                      *TK101880
002900* 14/01/99 PEDR TK102290 REVISION Y2K DE CAMPOS DE FECHA -       *TK102290
003000*                        WAL-CREATED-TS/WAL-UPDATED-TS YA ERAN   *TK102290
003100*                        9(14) CON SIGLO, NO REQUIERE CAMBIO      *TK102290
003200* 11/09/02 PEDR TK103315 SE AGREGA SWITCH DE MODO PRUEBA (UPSI-0)*TK103315
003300* 06/06/07 PEDR TK104402 SE AMPLIA VALIDACION A TIPOS DISTINTOS  *TK104402
003400*                        DE INCOME QUE SE TRATAN COMO EGRESO      *TK104402
003500* 21/02/14 PEDR TK106011 REVISION DE ESTILO, SIN CAMBIO FUNCIONAL*TK106011
003510* 09/10/15 PEDR TK106200 LOS CONTADORES DE APLICADOS/RECHAZADOS  *TK106200
003520*                        PASAN A NIVEL 77 INDEPENDIENTE, YA NO    *TK106200
003530*                        VAN EN GRUPO, PARA CUADRAR CON EL ESTILO *TK106200
003540*                        DE CONTADORES DE TABLA DE LA CASA         *TK106200
003550* 02/08/24 EJGR TK106240 100-CALCULA-SALDO-NUEVO BAJA DE SECTION  *TK106240
003560*                        A PARRAFO; 000-MAIN LA INVOCA CON        *TK106240
003570*                        PERFORM ... THRU ...-E                   *TK106240
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.   WALBALUP.
003900 AUTHOR.       E. RAMIREZ DIVAS.
004000 INSTALLATION. BILLETERA DIGITAL.
004100 DATE-WRITTEN. 14/03/1991.
004200 DATE-COMPILED.
004300 SECURITY.     CONFIDENCIAL - SOLO PERSONAL AUTORIZADO.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS DIGITO-VALIDO IS "0" THRU "9"
004900     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA.
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200******************************************************************
005300*               A R E A S   D E   T R A B A J O                  *
005400******************************************************************
005600 01  WKS-FECHA-HORA-SISTEMA.
005700     02  WKS-FHS-FECHA           PIC 9(08).
005800     02  WKS-FHS-HORA            PIC 9(08).
005900 01  WKS-FHS-R REDEFINES WKS-FECHA-HORA-SISTEMA.
006000     02  WKS-FHS-ANIO            PIC 9(04).
006100     02  WKS-FHS-MES             PIC 9(02).
006200     02  WKS-FHS-DIA             PIC 9(02).
006300     02  WKS-FHS-HH              PIC 9(02).
006400     02  WKS-FHS-MM              PIC 9(02).
006500     02  WKS-FHS-SS              PIC 9(02).
006550     02  FILLER                  PIC 9(02).
006600 01  WKS-MONTO-DESGLOSE          PIC S9(17)V99.
006700 01  WKS-MONTO-DESGLOSE-R REDEFINES WKS-MONTO-DESGLOSE.
006800     02  WKS-MONTO-ENTERO        PIC S9(15).
006900     02  WKS-MONTO-DECIMAL       PIC 9(02).
007000 01  WKS-SALDO-NUEVO             PIC S9(17)V99.
007100 01  WKS-SALDO-NUEVO-R REDEFINES WKS-SALDO-NUEVO.
007200     02  WKS-SALDO-NVO-ENTERO    PIC S9(15).
007300     02  WKS-SALDO-NVO-DECIMAL   PIC 9(02).
007350 77  WKS-APLICADOS               PIC 9(07) COMP VALUE ZEROS.
007360 77  WKS-RECHAZADOS              PIC 9(07) COMP VALUE ZEROS.
007700******************************************************************
007800*                    L I N K A G E   S E C T I O N               *
007900******************************************************************
008000 LINKAGE SECTION.
008100     COPY WALREC.
008300 01  LK-BALUP-TIPO               PIC X(07).
008400 01  LK-BALUP-MONTO              PIC S9(17)V99.
008500 01  LK-BALUP-STATUS             PIC X(02).
008600     88  LK-BALUP-OK                    VALUE "00".
008700     88  LK-BALUP-FONDOS-INSUF          VALUE "10".
008800******************************************************************
008900 PROCEDURE DIVISION USING WAL-REG, LK-BALUP-TIPO,
009000                          LK-BALUP-MONTO, LK-BALUP-STATUS.
009100******************************************************************
009200 000-MAIN SECTION.
009300*--> SECCION PRINCIPAL DEL MOTOR DE SALDO. EL LLAMADOR YA TRAJO  *
009400*--> EL REGISTRO DE LA BILLETERA A LK-WAL-REG; AQUI SOLO SE      *
009500*--> CALCULA Y VALIDA EL NUEVO SALDO.                            *TK100441
009600     MOVE LK-BALUP-MONTO      TO WKS-MONTO-DESGLOSE
009700     PERFORM 100-CALCULA-SALDO-NUEVO
009750         THRU 100-CALCULA-SALDO-NUEVO-E
009800     PERFORM 200-VALIDA-SALDO-NO-NEGATIVO
009900     IF LK-BALUP-OK
010000        PERFORM 300-REESCRIBE-SALDO-EN-TABLA
010100     END-IF
010200     GOBACK.
010300 000-MAIN-E. EXIT.
010400
010500 100-CALCULA-SALDO-NUEVO.
010600*--> INGRESO SUMA, CUALQUIER OTRO TIPO (EGRESO) RESTA            *TK104402
010700     IF LK-BALUP-TIPO = "INCOME "
010800        ADD      WAL-BALANCE, WKS-MONTO-DESGLOSE
010900                 GIVING WKS-SALDO-NUEVO
011000     ELSE
011100        SUBTRACT WKS-MONTO-DESGLOSE FROM WAL-BALANCE
011200                 GIVING WKS-SALDO-NUEVO
011300     END-IF.
011400 100-CALCULA-SALDO-NUEVO-E. EXIT.
011500
011600 200-VALIDA-SALDO-NO-NEGATIVO SECTION.
011700*--> EL SALDO DE LA BILLETERA NUNCA PUEDE QUEDAR NEGATIVO        *TK100447
011800     IF WKS-SALDO-NUEVO < 0
011900        MOVE "10"            TO LK-BALUP-STATUS
012000        ADD  1                TO WKS-RECHAZADOS
012100     ELSE
012200        MOVE "00"            TO LK-BALUP-STATUS
012300        ADD  1                TO WKS-APLICADOS
012400     END-IF.
012500 200-VALIDA-SALDO-NO-NEGATIVO-E. EXIT.
012600
012700 300-REESCRIBE-SALDO-EN-TABLA SECTION.
012800*--> SE DEJA EL NUEVO SALDO EN LA IMAGEN DE LA BILLETERA Y SE    *TK101005
012900*--> SELLA LA FECHA/HORA DE ACTUALIZACION. EL LLAMADOR ES QUIEN *TK101005
013000*--> REESCRIBE EL REGISTRO FISICO EN WALLET-MASTER AL FINAL.    *TK101005
013100     MOVE WKS-SALDO-NUEVO     TO WAL-BALANCE
013200     ACCEPT WKS-FHS-FECHA     FROM DATE YYYYMMDD
013300     ACCEPT WKS-FHS-HORA      FROM TIME
013400     STRING WKS-FHS-ANIO, WKS-FHS-MES, WKS-FHS-DIA,
013500            WKS-FHS-HH,   WKS-FHS-MM,  WKS-FHS-SS
013600            DELIMITED BY SIZE INTO WAL-UPDATED-TS.
013700 300-REESCRIBE-SALDO-EN-TABLA-E. EXIT.
