000100******************************************************************
000200* FECHA       : 17/11/1993                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : BILLETERA DIGITAL                                *
000500* PROGRAMA    : WALNEW, CORRECCION DEL ANTERIOR EEDR3004         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA TOMA LAS ALTAS DE CLIENTES YA      *
000800*             : ACEPTADAS (CORREO UNICO VALIDADO FUERA DE ESTE   *
000900*             : LOTE) Y LES ABRE SU BILLETERA CON SALDO CERO,    *
001000*             : VERIFICANDO QUE NO TENGA YA UNA BILLETERA EN EL  *
001100*             : MAESTRO. LUEGO BRINDA ESTADISTICAS DE LA CORRIDA.*
001200* ARCHIVOS    : NEWCUST-INPUT, WALLET-MASTER                    *
001300* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001400* ACCION (ES) : NO APLICA                                       *
001500* INSTALADO   : 03/01/1994                                       *
001600* BPM/RATIONAL: 209710                                            *
001700* NOMBRE      : ALTA DE BILLETERA DIGITAL                        *
001800* DESCRIPCION : PROYECTO BILLETERA DIGITAL - FASE 1             *
001900******************************************************************
002000*               R E G I S T R O   D E   C A M B I O S            *
002100* 17/11/93 EJGR TK209710 VERSION INICIAL, CORRIGE AL EEDR3004    *TK209710
002200*                        QUE SOLO SERVIA PARA EL LOTE DE NOTAS    *TK209710
002300* 21/05/94 EJGR TK209744 SE AGREGA VERIFICACION DE BILLETERA     *TK209744
002400*                        UNICA POR USUARIO ANTES DEL ALTA         *TK209744
002500* 09/09/96 EJGR TK209780 SE REESCRIBE MAESTRO COMPLETO AL FINAL  *TK209780
002600*                        EN VEZ DE EXTEND, PARA IGUALAR EL ESTILO*TK209780
002700*                        DE WALPOST/PAYBATCH                      *TK209780
002800* 14/01/99 PEDR TK209890 REVISION DE SELLO DE TIEMPO DE ALTA     *TK209890
002900*                        PARA CUMPLIR CON SIGLO COMPLETO (Y2K)   *TK209890
002910* 11/07/24 EJGR TK209900 LOS INDICADORES FS-xxx DE FILE STATUS    *TK209900
002920*                        PASAN A NIVEL 77, SEPARADOS DE LOS       *TK209900
002930*                        GRUPOS FSE-xxx QUE SI SON COMP-5          *TK209900
002940* 02/08/24 EJGR TK209910 020-CARGA-BILLETERAS-EN-TABLA BAJA DE    *TK209910
002950*                        SECTION A PARRAFO; 000-MAIN LA INVOCA    *TK209910
002960*                        CON PERFORM ... THRU ...-E                *TK209910
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.   WALNEW.
003300 AUTHOR.       ERICK DANIEL RAMIREZ DIVAS.
003400 INSTALLATION. BILLETERA DIGITAL.
003500 DATE-WRITTEN. 17/11/1993.
003600 DATE-COMPILED.
003700 SECURITY.     CONFIDENCIAL - SOLO PERSONAL AUTORIZADO.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS DIGITO-VALIDO IS "0" THRU "9"
004300     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT NEWCUST-INPUT  ASSIGN TO NEWCUST
004700            ORGANIZATION  IS SEQUENTIAL
004800            FILE STATUS   IS FS-NEWCUST
004900                             FSE-NEWCUST.
005000     SELECT WALLET-MASTER ASSIGN TO WALMAST
005100            ORGANIZATION  IS SEQUENTIAL
005200            FILE STATUS   IS FS-WALMAST
005300                             FSE-WALMAST.
005400 DATA DIVISION.
005500 FILE SECTION.
005600******************************************************************
005700*               D E F I N I C I O N   D E   A R C H I V O S      *
005800******************************************************************
005900*   ALTAS DE CLIENTES ACEPTADAS (CORREO UNICO, ENTRADA)
006000 FD  NEWCUST-INPUT.
006100 01  NEWCUST-REG.
006200     02  NEW-USER-ID             PIC 9(18).
006300     02  FILLER                  PIC X(62).
006400*   MAESTRO DE BILLETERAS (SE CARGA, SE LE AGREGAN ALTAS, SE
006500*   REESCRIBE COMPLETO AL FINAL -- MISMO ESTILO QUE WALPOST)
006600 FD  WALLET-MASTER.
006700     COPY WALREC.
006800 WORKING-STORAGE SECTION.
006900******************************************************************
007000*           V A R I A B L E S   D E   F I L E   S T A T U S       *
007100******************************************************************
007200 77  FS-NEWCUST                  PIC 9(02) VALUE ZEROS.
007300 01  FSE-NEWCUST.
007400     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
007500     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
007600     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
007700 77  FS-WALMAST                  PIC 9(02) VALUE ZEROS.
007800 01  FSE-WALMAST.
007900     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
008000     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
008100     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
008200******************************************************************
008300*        V A R I A B L E S   R U T I N A   D E   E R R O R       *
008400******************************************************************
008500 01  PROGRAMA                    PIC X(08) VALUE "WALNEW  ".
008600 01  ARCHIVO                     PIC X(08) VALUE SPACES.
008700 01  ACCION                      PIC X(10) VALUE SPACES.
008800 01  LLAVE                       PIC X(32) VALUE SPACES.
008900******************************************************************
009000*                   T A B L A   D E   B I L L E T E R A S        *
009100******************************************************************
009200*--> MISMA IMAGEN QUE WAL-REG (WALREC) -- SE ESCRIBE DIRECTO     *TK209780
009300*--> PARA QUE EL MOVE DE GRUPO COINCIDA BYTE A BYTE CON EL       *TK209780
009400*--> REGISTRO FISICO DE WALLET-MASTER.                           *TK209780
009500 01  WKS-TABLA-BILLETERAS.
009600     02  WKS-BIL-ENTRADA OCCURS 1 TO 9999 TIMES
009700                         DEPENDING ON WKS-BIL-TOTAL
009800                         INDEXED BY IDX-BIL.
009900         03  WKS-BIL-REG.
010000             04  WAL-WALLET-ID       PIC 9(18).
010100             04  WAL-USER-ID         PIC 9(18).
010200             04  WAL-BALANCE         PIC S9(17)V99.
010300             04  WAL-CREATED-TS      PIC 9(14).
010400             04  WAL-UPDATED-TS      PIC 9(14).
010500             04  FILLER              PIC X(03).
010600 01  WKS-BIL-TOTAL                PIC 9(04) COMP VALUE ZEROS.
010700******************************************************************
010800*               C O N T A D O R E S   Y   S W I T C H E S        *
010900******************************************************************
011000 01  WKS-FLAGS.
011100     02  WKS-FIN-NEWCUST-SW      PIC X(01) VALUE "N".
011200         88  WKS-FIN-NEWCUST            VALUE "S".
011300 01  WKS-ESTADISTICAS.
011400     02  WKS-LEIDOS              PIC 9(07) COMP VALUE ZEROS.
011500     02  WKS-ALTAS-OK            PIC 9(07) COMP VALUE ZEROS.
011600     02  WKS-ALTAS-RECHAZADAS    PIC 9(07) COMP VALUE ZEROS.
011700******************************************************************
011800*             A R E A S   D E   S E L L O   D E   T I E M P O    *
011900******************************************************************
012000 01  WKS-FECHA-HORA-SISTEMA.
012100     02  WKS-FHS-FECHA               PIC 9(08).
012200     02  WKS-FHS-HORA                PIC 9(08).
012300 01  WKS-FHS-R REDEFINES WKS-FECHA-HORA-SISTEMA.
012400     02  WKS-FHS-ANIO                PIC 9(04).
012500     02  WKS-FHS-MES                 PIC 9(02).
012600     02  WKS-FHS-DIA                 PIC 9(02).
012700     02  WKS-FHS-HH                  PIC 9(02).
012800     02  WKS-FHS-MM                  PIC 9(02).
012900     02  WKS-FHS-SS                  PIC 9(02).
013000     02  FILLER                      PIC 9(02).
013100 01  WKS-NWI-TS-ENTERO           PIC 9(14) VALUE ZEROS.
013150 01  WKS-NWI-TS-ENTERO-R REDEFINES WKS-NWI-TS-ENTERO.
013160*--> DESGLOSE DEL SELLO DE ALTA PARA BITACORA DE AUDITORIA       *TK209890
013170     02  WKS-NWI-ANIO                PIC 9(04).
013180     02  WKS-NWI-MES                 PIC 9(02).
013190     02  WKS-NWI-DIA                 PIC 9(02).
013195     02  WKS-NWI-HH                  PIC 9(02).
013196     02  WKS-NWI-MM                  PIC 9(02).
013197     02  WKS-NWI-SS                  PIC 9(02).
013198 01  WKS-NWI-SEQ                 PIC 9(04) COMP VALUE ZEROS.
013199 01  WKS-NWI-DISPLAY             PIC 9(18) VALUE ZEROS.
013200 01  WKS-SALDO-INICIAL-DESGLOSE  PIC S9(17)V99 VALUE ZEROS.
013210 01  WKS-SALDO-INICIAL-DESGLOSE-R REDEFINES WKS-SALDO-INICIAL-DESGLOSE.
013220*--> BILLETERA SIEMPRE NACE EN CERO, PERO EL DESGLOSE SE GUARDA  *TK209890
013230*--> PARA CUADRAR CON EL FORMATO DE AUDITORIA DE WALBALUP         *TK209890
013240     02  WKS-SID-ENTERO              PIC S9(15).
013250     02  WKS-SID-DECIMAL             PIC 9(02).
013600******************************************************************
013700*                T R A I L E R   D E   E S T A D I S T I C A S  *
013750******************************************************************
013800 01  WKS-LINEA-TRAILER.
013900     02  FILLER                      PIC X(01) VALUE SPACES.
014000     02  FILLER                      PIC X(20) VALUE
014100         "REGISTROS LEIDOS   :".
014200     02  WKS-T-LEIDOS                PIC ZZZ,ZZ9.
014300     02  FILLER                      PIC X(20) VALUE
014400         "ALTAS ACEPTADAS    :".
014500     02  WKS-T-ALTAS-OK              PIC ZZZ,ZZ9.
014600     02  FILLER                      PIC X(20) VALUE
014700         "ALTAS RECHAZADAS   :".
014800     02  WKS-T-ALTAS-RECHAZADAS      PIC ZZZ,ZZ9.
014900     02  FILLER                      PIC X(38) VALUE SPACES.
015000 PROCEDURE DIVISION.
015100******************************************************************
015200*               S E C C I O N    P R I N C I P A L               *
015300******************************************************************
015400 000-MAIN SECTION.
015500     PERFORM 010-APERTURA-ARCHIVOS
015600     PERFORM 020-CARGA-BILLETERAS-EN-TABLA
015650         THRU 020-CARGA-BILLETERAS-EN-TABLA-E
015700     PERFORM 100-LEE-NEWCUST-INPUT
015800     PERFORM 200-PROCESA-ALTAS
015900         UNTIL WKS-FIN-NEWCUST
016000     PERFORM 700-REESCRIBE-WALLET-MASTER
016100     PERFORM 800-ESCRIBE-TRAILER-ESTADISTICAS
016200     PERFORM 900-CIERRA-ARCHIVOS
016300     STOP RUN.
016400 000-MAIN-E. EXIT.
016500
016600 010-APERTURA-ARCHIVOS SECTION.
016700     OPEN INPUT NEWCUST-INPUT
016800     OPEN INPUT WALLET-MASTER
016900     IF FS-NEWCUST NOT = "00"
017000        MOVE "OPEN"      TO ACCION
017100        MOVE "NEWCUST"  TO ARCHIVO
017200        DISPLAY ">>> ERROR AL ABRIR NEWCUST-INPUT <<<" UPON CONSOLE
017300        MOVE 91 TO RETURN-CODE
017400        STOP RUN
017500     END-IF.
017600 010-APERTURA-ARCHIVOS-E. EXIT.
017700
017800 020-CARGA-BILLETERAS-EN-TABLA.
017900     MOVE ZEROS TO WKS-BIL-TOTAL.
018000 021-LEE-UNA-BILLETERA.
018100     READ WALLET-MASTER
018200         AT END GO TO 020-CARGA-BILLETERAS-EN-TABLA-E
018300     END-READ
018400     ADD 1 TO WKS-BIL-TOTAL
018500     MOVE WAL-REG TO WKS-BIL-REG (WKS-BIL-TOTAL)
018600     GO TO 021-LEE-UNA-BILLETERA.
018700 020-CARGA-BILLETERAS-EN-TABLA-E. EXIT.
018800
018900 100-LEE-NEWCUST-INPUT SECTION.
019000     READ NEWCUST-INPUT
019100         AT END SET WKS-FIN-NEWCUST TO TRUE
019200     END-READ
019300     IF NOT WKS-FIN-NEWCUST
019400        ADD 1 TO WKS-LEIDOS
019500     END-IF.
019600 100-LEE-NEWCUST-INPUT-E. EXIT.
019700
019800 200-PROCESA-ALTAS SECTION.
019900     PERFORM 210-VERIFICA-BILLETERA-UNICA
020300     PERFORM 100-LEE-NEWCUST-INPUT.
020400 200-PROCESA-ALTAS-E. EXIT.
020500
020600 210-VERIFICA-BILLETERA-UNICA SECTION.
020700*--> UNA SOLA BILLETERA POR USUARIO -- SI YA EXISTE EN EL         *TK209744
020800*--> MAESTRO SE RECHAZA EL ALTA SIN TOCAR NADA.                   *TK209744
020900     SET IDX-BIL TO 1
021000     SEARCH WKS-BIL-ENTRADA
021100         AT END
021200             PERFORM 220-ALTA-BILLETERA
021300         WHEN WAL-USER-ID (IDX-BIL) = NEW-USER-ID
021400             ADD 1 TO WKS-ALTAS-RECHAZADAS
021500     END-SEARCH.
021600 210-VERIFICA-BILLETERA-UNICA-E. EXIT.
021700
021800 220-ALTA-BILLETERA SECTION.
021900*--> SE ABRE LA BILLETERA EN SALDO CERO Y SE SELLA LA FECHA/HORA *TK209890
022000*--> DE ALTA COMPLETA CON SIGLO (Y2K).                            *TK209890
022100     ADD 1 TO WKS-BIL-TOTAL
022200     ACCEPT WKS-FHS-FECHA FROM DATE YYYYMMDD
022300     ACCEPT WKS-FHS-HORA  FROM TIME
022400     MOVE WKS-FHS-ANIO        TO WKS-NWI-ANIO
022450     MOVE WKS-FHS-MES         TO WKS-NWI-MES
022460     MOVE WKS-FHS-DIA         TO WKS-NWI-DIA
022470     MOVE WKS-FHS-HH          TO WKS-NWI-HH
022480     MOVE WKS-FHS-MM          TO WKS-NWI-MM
022490     MOVE WKS-FHS-SS          TO WKS-NWI-SS
022700     ADD 1 TO WKS-NWI-SEQ
022800     COMPUTE WKS-NWI-DISPLAY = (WKS-NWI-TS-ENTERO * 10000)
022810                               + WKS-NWI-SEQ
022900     MOVE WKS-NWI-DISPLAY    TO WAL-WALLET-ID (WKS-BIL-TOTAL)
023000     MOVE NEW-USER-ID        TO WAL-USER-ID   (WKS-BIL-TOTAL)
023100     MOVE WKS-SALDO-INICIAL-DESGLOSE TO WAL-BALANCE (WKS-BIL-TOTAL)
023200     MOVE WKS-NWI-TS-ENTERO  TO WAL-CREATED-TS (WKS-BIL-TOTAL)
023300     MOVE WKS-NWI-TS-ENTERO  TO WAL-UPDATED-TS (WKS-BIL-TOTAL)
023400     ADD 1 TO WKS-ALTAS-OK.
023500 220-ALTA-BILLETERA-E. EXIT.
023600
023700 700-REESCRIBE-WALLET-MASTER SECTION.
023800     CLOSE WALLET-MASTER
023900     OPEN OUTPUT WALLET-MASTER
024000     SET IDX-BIL TO 1.
024100 701-REESCRIBE-UNA-BILLETERA.
024200     IF IDX-BIL > WKS-BIL-TOTAL
024300        GO TO 700-REESCRIBE-WALLET-MASTER-E
024400     END-IF
024500     MOVE WKS-BIL-REG (IDX-BIL) TO WAL-REG
024600     WRITE WAL-REG
024700     SET IDX-BIL UP BY 1
024800     GO TO 701-REESCRIBE-UNA-BILLETERA.
024900 700-REESCRIBE-WALLET-MASTER-E. EXIT.
025000
025100 800-ESCRIBE-TRAILER-ESTADISTICAS SECTION.
025200     MOVE WKS-LEIDOS           TO WKS-T-LEIDOS
025300     MOVE WKS-ALTAS-OK         TO WKS-T-ALTAS-OK
025400     MOVE WKS-ALTAS-RECHAZADAS TO WKS-T-ALTAS-RECHAZADAS
025500     DISPLAY WKS-LINEA-TRAILER UPON CONSOLE.
025600 800-ESCRIBE-TRAILER-ESTADISTICAS-E. EXIT.
025700
025800 900-CIERRA-ARCHIVOS SECTION.
025900     CLOSE NEWCUST-INPUT WALLET-MASTER.
026000 900-CIERRA-ARCHIVOS-E. EXIT.
